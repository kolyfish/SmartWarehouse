000100  IDENTIFICATION DIVISION.                                                
000110  PROGRAM-ID.    WHOP2.                                                   
000120  AUTHOR.        CLAUDIO RUZ.                                             
000130  INSTALLATION.  BODEGAS DEL SUR LTDA. - DEPTO DE SISTEMAS.               
000140  DATE-WRITTEN.  MARZO 1987.                                              
000150  DATE-COMPILED.                                                          
000160  SECURITY.      USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.              
000170****************************************************************          
000180**  WHOP2 -- EGRESO DE LOTES POR FIFO DE VENCIMIENTO            *         
000190**                                                               *        
000200**  LEE EL ARCHIVO DE TRANSACCIONES DE EGRESO Y DESCUENTA LA    *         
000210**  CANTIDAD PEDIDA DE LOS LOTES DEL MISMO NOMBRE, EN ESTADO    *         
000220**  NORMAL Y NO VENCIDOS, PARTIENDO SIEMPRE POR EL LOTE CON     *         
000230**  VENCIMIENTO MAS CERCANO (FIFO POR VIDA UTIL).  SI LA SUMA   *         
000240**  DE LOTES ELEGIBLES NO ALCANZA, SE RECHAZA LA TRANSACCION    *         
000250**  COMPLETA SIN TOCAR NINGUN LOTE (VER 4000-VERIFICAR-SALDO).  *         
000260**                                                               *        
000270**  DERIVADO DE RUZ4-OP2 (EGRESO DE VENTA POR RECETA) DEL       *         
000280**  SISTEMA DE FARMACIA -- SE QUITA LA RECETA Y EL DESCUENTO DE *         
000290**  CONVENIO, Y SE REEMPLAZA EL EGRESO DE UN SOLO LOTE POR EL   *         
000300**  BARRIDO FIFO SOBRE VARIOS LOTES DEL MISMO PRODUCTO.         *         
000310****************************************************************          
000320**  HISTORIAL DE CAMBIOS                                                  
000330**  --------------------------------------------------------              
000340**  1987-03-02  C.RUZ      PROGRAMA INICIAL (RUZ4-OP2, VENTAS)    CR0001  
000350**  1987-03-09  C.RUZ      CONVERTIDO A EGRESO DE LOTES PARA      CR0003  
000360**               EL PROYECTO DE BODEGA -- SE AGREGA LA TABLA      CR0003  
000370**               DE CANDIDATOS ORDENADA POR VENCIMIENTO (ANTES    CR0003  
000380**               SE DESCONTABA DE UN SOLO LOTE POR RECETA)        CR0003  
000390**  1989-06-14  C.RUZ      SE AGREGA 4000-VERIFICAR-SALDO ANTES   CR0019  
000400**               DE TOCAR LOS LOTES -- SE DETECTO UN CASO EN      CR0019  
000410**               QUE EL EGRESO DEJABA LOTES A MEDIO DESCONTAR     CR0019  
000420**               Y LUEGO RECHAZABA POR SALDO INSUFICIENTE         CR0019  
000430**  1998-12-14  M.SOTO     VALIDACION DE FECHA DE CORRIDA Y       Y2K0017 
000440**               COMPARACION DE VENCIMIENTO A 4 DIGITOS DE ANO    Y2K0017 
000450**  2009-04-30  R.PAVEZ    TAMANO DE LA TABLA DE CANDIDATOS       RP0041  
000460**               SUBIDO A 500 LOTES (ANTES 100, SE LLENABA CON    RP0041  
000470**               LOS PRODUCTOS DE MAYOR ROTACION)                 RP0041  
000471**  2014-11-03  R.PAVEZ    SE VUELVE AL ESTILO DE VALIDACION Y      RP0091
000472**               BARRIDO CON GO TO DEL DEPTO (1000, 2100 Y 3000)  RP0091  
000473**               Y SE DEJA EL CONTADOR DE RECHAZOS COMO 77        RP0091  
000474**               INDEPENDIENTE                                    RP0091  
000480****************************************************************          
000490  ENVIRONMENT DIVISION.                                                   
000500  CONFIGURATION SECTION.                                                  
000510  SOURCE-COMPUTER.  IBM-4341.                                             
000520  OBJECT-COMPUTER.  IBM-4341.                                             
000530  SPECIAL-NAMES.                                                          
000540      C01 IS TOP-OF-FORM                                                  
000550      CLASS NUMERICA-VALIDA IS "0" THRU "9".                              
000560  INPUT-OUTPUT SECTION.                                                   
000570  FILE-CONTROL.                                                           
000580      SELECT LOTE-MAESTRO ASSIGN TO LOTEMTR                               
000590          ORGANIZATION IS INDEXED                                         
000600          ACCESS MODE IS DYNAMIC                                          
000610          RECORD KEY IS LT-LOTE-ID                                        
000620          FILE STATUS IS WS-FS-LOTES.                                     
000630      SELECT TRANS-EGRESO ASSIGN TO TRANSOUT                              
000640          ORGANIZATION IS LINE SEQUENTIAL                                 
000650          FILE STATUS IS WS-FS-TRANSOUT.                                  
000660  DATA DIVISION.                                                          
000670  FILE SECTION.                                                           
000680  FD  LOTE-MAESTRO                                                        
000690      LABEL RECORD IS STANDARD                                            
000700      VALUE OF FILE-ID IS "LOTEMTR.DAT".                                  
000710  COPY WHLOT01.                                                           
000720*---------------------------------------------------------------          
000730*   TRANSACCION DE EGRESO (STOCK-OUT-REQUEST).  UN RENGLON POR            
000740*   PEDIDO DE DESPACHO, GENERADO POR EL SISTEMA DE VENTAS.                
000750*---------------------------------------------------------------          
000760  FD  TRANS-EGRESO                                                        
000770      LABEL RECORD IS OMITTED.                                            
000780  01  SO-REGISTRO-EGRESO.                                                 
000790      05  SO-NOMBRE                       PIC X(100).                     
000800      05  SO-CANTIDAD                     PIC S9(07).                     
000810      05  FILLER                          PIC X(17).                      
000820  WORKING-STORAGE SECTION.                                                
000830*---------------------------------------------------------------          
000840*   INDICADORES DE FIN DE ARCHIVO Y ESTADOS DE ARCHIVO.                   
000850*---------------------------------------------------------------          
000860  01  WS-SWITCHES.                                                        
000870      05  WS-TRANSOUT-EOF-SW         PIC X(01) VALUE "N".                 
000880          88  TRANSOUT-EOF                      VALUE "Y".                
000890      05  WS-LOTES-EOF-SW            PIC X(01) VALUE "N".                 
000900          88  LOTES-EOF                         VALUE "Y".                
000910      05  WS-TRANSACCION-VALIDA-SW   PIC X(01) VALUE "S".                 
000920          88  TRANSACCION-VALIDA                VALUE "S".                
000930          88  TRANSACCION-RECHAZADA             VALUE "N".                
000940      05  WS-PRIMERO-TOCADO-SW       PIC X(01) VALUE "N".                 
000950          88  PRIMERO-YA-TOCADO                 VALUE "Y".                
000960      05  WS-INSERTADO-SW            PIC X(01) VALUE "N".                 
000970          88  INSERTADO                         VALUE "Y".                
000980      05  FILLER                     PIC X(10).                           
000990  01  WS-CODIGOS-ARCHIVO.                                                 
001000      05  WS-FS-LOTES                PIC X(02).                           
001010      05  WS-FS-TRANSOUT             PIC X(02).                           
001020      05  FILLER                     PIC X(20).                           
001030*---------------------------------------------------------------          
001040*   FECHA DE CORRIDA RECIBIDA DEL CONDUCTOR.                              
001050*---------------------------------------------------------------          
001060  01  WS-FECHA-CORRIDA-AREA.                                              
001070      05  WS-FECHA-CORRIDA           PIC 9(08).                           
001080      05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.                  
001090          10  WS-FC-ANO              PIC 9(04).                           
001100          10  WS-FC-MES              PIC 9(02).                           
001110          10  WS-FC-DIA              PIC 9(02).                           
001120      05  FILLER                     PIC X(10).                           
001130*---------------------------------------------------------------          
001140*   TIMESTAMP DE ACTUALIZACION DEL LOTE PARCIALMENTE CONSUMIDO.           
001150*---------------------------------------------------------------          
001160  01  WS-TIMESTAMP-AREA.                                                  
001170      05  WS-TIMESTAMP               PIC 9(14).                           
001180      05  WS-TIMESTAMP-R REDEFINES WS-TIMESTAMP.                          
001190          10  WS-TS-FECHA            PIC 9(08).                           
001200          10  WS-TS-HORA.                                                 
001210              15  WS-TS-HH           PIC 9(02).                           
001220              15  WS-TS-MM           PIC 9(02).                           
001230              15  WS-TS-SS           PIC 9(02).                           
001240      05  WS-HORA-RELOJ              PIC 9(08).                           
001250      05  WS-HORA-RELOJ-R REDEFINES WS-HORA-RELOJ.                        
001260          10  WS-HR-HH               PIC 9(02).                           
001270          10  WS-HR-MM               PIC 9(02).                           
001280          10  WS-HR-SS               PIC 9(02).                           
001290          10  WS-HR-CC               PIC 9(02).                           
001300      05  FILLER                     PIC X(10).                           
001310*---------------------------------------------------------------          
001320*   TABLA DE LOTES CANDIDATOS PARA EL EGRESO, ORDENADA EN FORMA           
001330*   ASCENDENTE POR FECHA DE VENCIMIENTO (INSERCION ORDENADA EN            
001340*   2200-INSERTAR-ORDENADO).  500 ENTRADAS (VER HISTORIAL RP0041).        
001350*---------------------------------------------------------------          
001360  01  WS-TABLA-CANDIDATOS.                                                
001370      05  WS-CANT-CANDIDATOS         PIC 9(04) COMP.                      
001380      05  WS-TOTAL-DISPONIBLE        PIC S9(09) COMP.                     
001390      05  WS-TABLA-ENTRADA OCCURS 500 TIMES                               
001400              INDEXED BY WS-IDX.                                          
001410          10  WS-TC-LOTE-ID          PIC 9(09).                           
001420          10  WS-TC-VENCIMIENTO      PIC 9(08).                           
001430          10  WS-TC-CANTIDAD         PIC S9(07).                          
001440      05  FILLER                     PIC X(20).                           
001450*---------------------------------------------------------------          
001460*   RESULTADO DEL EGRESO -- LOTE REPRESENTATIVO A INFORMAR.               
001470*---------------------------------------------------------------          
001480  01  WS-REPRESENTATIVO.                                                  
001490      05  WS-REP-LOTE-ID             PIC 9(09).                           
001500      05  WS-REP-CANTIDAD            PIC S9(07).                          
001510      05  FILLER                     PIC X(10).                           
001520*---------------------------------------------------------------          
001530*   CONTADORES Y ACUMULADORES DE TRABAJO DE LA CORRIDA.                   
001540*---------------------------------------------------------------          
001550  01  WS-CONTADORES.                                                      
001560      05  WS-CONT-EGRESADOS          PIC 9(07) COMP.                      
001580      05  WS-RESTANTE                PIC S9(07) COMP.                     
001590      05  WS-SUB                     PIC 9(04) COMP.                      
001600      05  WS-SUB2                    PIC 9(04) COMP.                      
001610      05  FILLER                     PIC X(20).                           
001612*---------------------------------------------------------------          
001614*   CONTADOR DE RECHAZOS COMO ITEM INDEPENDIENTE (77), AL ESTILO          
001616*   DE LOS PROGRAMAS ANTIGUOS DEL DEPTO.                          RP0091  
001618*---------------------------------------------------------------          
001619  77  WS-CONT-RECHAZADOS             PIC 9(07) COMP VALUE 0.              
001620  LINKAGE SECTION.                                                        
001630  01  LK-FECHA-CORRIDA               PIC 9(08).                           
001640  PROCEDURE DIVISION USING LK-FECHA-CORRIDA.                              
001650******************************************************************        
001660  0100-INICIO.                                                            
001670      MOVE LK-FECHA-CORRIDA TO WS-FECHA-CORRIDA.                          
001680      PERFORM 0200-ABRIR-ARCHIVOS THRU 0200-EXIT.                         
001690      PERFORM 1000-PROCESAR-EGRESOS THRU 1000-EXIT                        
001700          UNTIL TRANSOUT-EOF.                                             
001710      PERFORM 0900-FIN THRU 0900-EXIT.                                    
001720  0100-EXIT.                                                              
001730      EXIT.                                                               
001740******************************************************************        
001750  0200-ABRIR-ARCHIVOS.                                                    
001760      OPEN I-O LOTE-MAESTRO.                                              
001770      OPEN INPUT TRANS-EGRESO.                                            
001780      READ TRANS-EGRESO                                                   
001790          AT END MOVE "Y" TO WS-TRANSOUT-EOF-SW                           
001800      END-READ.                                                           
001810  0200-EXIT.                                                              
001820      EXIT.                                                               
001830******************************************************************        
001840  1000-PROCESAR-EGRESOS.                                                  
001850      PERFORM 3000-VALIDAR-TRANSACCION THRU 3000-EXIT.                    
001855      IF TRANSACCION-RECHAZADA THEN GO TO 1000-RECHAZAR.                  
001860      PERFORM 2000-SELECCIONAR-LOTES THRU 2000-EXIT.                      
001865      IF WS-CANT-CANDIDATOS = 0 THEN GO TO 1000-SIN-STOCK.                
001930      PERFORM 4000-VERIFICAR-SALDO THRU 4000-EXIT.                        
001935      IF TRANSACCION-RECHAZADA THEN GO TO 1000-SALDO-INSUF.               
001950      PERFORM 5000-CONSUMIR-LOTES THRU 5000-EXIT.                         
001960      PERFORM 6000-EMITIR-EGRESO THRU 6000-EXIT.                          
001970      ADD 1 TO WS-CONT-EGRESADOS.                                         
001975      GO TO 1000-LEER-SIGUIENTE.                                          
001980  1000-SIN-STOCK.                                                         
001990      DISPLAY "WHOP2 - SIN STOCK DISPONIBLE PARA "                        
002000              SO-NOMBRE.                                                  
002005      GO TO 1000-RECHAZAR.                                                
002010  1000-SALDO-INSUF.                                                       
002015      DISPLAY "WHOP2 - SALDO INSUFICIENTE PARA "                          
002020              SO-NOMBRE.                                                  
002025  1000-RECHAZAR.                                                          
002055      ADD 1 TO WS-CONT-RECHAZADOS.                                        
002060  1000-LEER-SIGUIENTE.                                                    
002070      READ TRANS-EGRESO                                                   
002080          AT END MOVE "Y" TO WS-TRANSOUT-EOF-SW                           
002090      END-READ.                                                           
002100  1000-EXIT.                                                              
002110      EXIT.                                                               
002120******************************************************************        
002130*   VALIDACION DE EGRESO -- SO-NOMBRE NO EN BLANCO, SO-CANTIDAD           
002140*   NUMERICA Y >= 1.                                                      
002150******************************************************************        
002160  3000-VALIDAR-TRANSACCION.                                               
002170      MOVE "S" TO WS-TRANSACCION-VALIDA-SW.                               
002180      IF SO-NOMBRE = SPACES THEN GO TO 3000-MARCAR-RECHAZO.               
002190      IF SO-CANTIDAD NOT NUMERIC THEN GO TO 3000-MARCAR-RECHAZO.          
002195      IF SO-CANTIDAD < 1 THEN GO TO 3000-MARCAR-RECHAZO.                  
002200      GO TO 3000-EXIT.                                                    
002205  3000-MARCAR-RECHAZO.                                                    
002210      MOVE "N" TO WS-TRANSACCION-VALIDA-SW.                               
002280      DISPLAY "WHOP2 - TRANSACCION DE EGRESO RECHAZADA: "                 
002300              SO-NOMBRE.                                                  
002320  3000-EXIT.                                                              
002330      EXIT.                                                               
002340******************************************************************        
002350*   BARRE EL MAESTRO DE LOTES COMPLETO BUSCANDO LOTES DEL MISMO           
002360*   NOMBRE, EN ESTADO NORMAL, CON SALDO Y NO VENCIDOS, Y LOS VA           
002370*   DEJANDO EN LA TABLA ORDENADOS POR VENCIMIENTO ASCENDENTE.             
002380******************************************************************        
002390  2000-SELECCIONAR-LOTES.                                                 
002400      MOVE 0 TO WS-CANT-CANDIDATOS.                                       
002410      MOVE "N" TO WS-LOTES-EOF-SW.                                        
002420      MOVE ZEROS TO LT-LOTE-ID.                                           
002430      START LOTE-MAESTRO KEY IS NOT LESS THAN LT-LOTE-ID                  
002440          INVALID KEY MOVE "Y" TO WS-LOTES-EOF-SW                         
002450      END-START.                                                          
002460      PERFORM 2100-LEER-LOTE-SIGUIENTE THRU 2100-EXIT                     
002470          UNTIL LOTES-EOF.                                                
002480  2000-EXIT.                                                              
002490      EXIT.                                                               
002500******************************************************************        
002510  2100-LEER-LOTE-SIGUIENTE.                                               
002520      READ LOTE-MAESTRO NEXT RECORD                                       
002530          AT END MOVE "Y" TO WS-LOTES-EOF-SW                              
002540      END-READ.                                                           
002545      IF LOTES-EOF THEN GO TO 2100-EXIT.                                  
002550      IF LT-NOMBRE NOT = SO-NOMBRE THEN GO TO 2100-EXIT.                  
002560      IF NOT LT-ESTADO-NORMAL THEN GO TO 2100-EXIT.                       
002570      IF LT-CANTIDAD NOT > 0 THEN GO TO 2100-EXIT.                        
002580      IF LT-FECHA-VENCIMIENTO < WS-FECHA-CORRIDA THEN GO TO 2100-EXIT.    
002590      IF WS-CANT-CANDIDATOS NOT < 500 THEN GO TO 2100-EXIT.               
002610      PERFORM 2200-INSERTAR-ORDENADO THRU 2200-EXIT.                      
002640  2100-EXIT.                                                              
002650      EXIT.                                                               
002660******************************************************************        
002670*   INSERCION ORDENADA POR FECHA DE VENCIMIENTO ASCENDENTE --             
002680*   CORRE LOS CANDIDATOS MAS LEJANOS UN PUESTO PARA ABRIR ESPACIO.        
002690******************************************************************        
002700  2200-INSERTAR-ORDENADO.                                                 
002710      MOVE WS-CANT-CANDIDATOS TO WS-SUB.                                  
002720      ADD 1 TO WS-CANT-CANDIDATOS.                                        
002730      MOVE "N" TO WS-INSERTADO-SW.                                        
002740      PERFORM 2210-CORRER-CANDIDATO THRU 2210-EXIT                        
002750          UNTIL WS-SUB = 0 OR INSERTADO.                                  
002760      MOVE WS-SUB TO WS-SUB2.                                             
002770      ADD 1 TO WS-SUB2.                                                   
002780      MOVE LT-LOTE-ID            TO WS-TC-LOTE-ID (WS-SUB2).              
002790      MOVE LT-FECHA-VENCIMIENTO  TO WS-TC-VENCIMIENTO (WS-SUB2).          
002800      MOVE LT-CANTIDAD           TO WS-TC-CANTIDAD (WS-SUB2).             
002810  2200-EXIT.                                                              
002820      EXIT.                                                               
002830******************************************************************        
002840*   WS-SUB APUNTA AL CANDIDATO YA UBICADO QUE SE ESTA COMPARANDO.         
002850*   SI VENCE DESPUES QUE EL NUEVO, SE CORRE UN PUESTO A LA DERECHA        
002860*   Y SE SIGUE COMPARANDO MAS ATRAS; SI NO, EL NUEVO VA JUSTO             
002870*   DESPUES DE WS-SUB Y LA INSERCION TERMINA (INSERTADO = "Y").           
002880******************************************************************        
002890  2210-CORRER-CANDIDATO.                                                  
002900      IF WS-TC-VENCIMIENTO (WS-SUB) > LT-FECHA-VENCIMIENTO                
002910          MOVE WS-SUB TO WS-SUB2                                          
002920          ADD 1 TO WS-SUB2                                                
002930          MOVE WS-TC-LOTE-ID (WS-SUB)                                     
002940                                  TO WS-TC-LOTE-ID (WS-SUB2)              
002950          MOVE WS-TC-VENCIMIENTO (WS-SUB)                                 
002960                                  TO WS-TC-VENCIMIENTO (WS-SUB2)          
002970          MOVE WS-TC-CANTIDAD (WS-SUB)                                    
002980                                  TO WS-TC-CANTIDAD (WS-SUB2)             
002990          SUBTRACT 1 FROM WS-SUB                                          
003000      ELSE                                                                
003010          SET INSERTADO TO TRUE                                           
003020      END-IF.                                                             
003030  2210-EXIT.                                                              
003040      EXIT.                                                               
003050******************************************************************        
003060*   SUMA LA CANTIDAD DE TODOS LOS CANDIDATOS Y RECHAZA LA                 
003070*   TRANSACCION COMPLETA SI NO ALCANZA -- SIN TOCAR NINGUN LOTE           
003080*   (VER HISTORIAL 1989-06-14, CR0019).                                   
003090******************************************************************        
003100  4000-VERIFICAR-SALDO.                                                   
003110      MOVE 0 TO WS-TOTAL-DISPONIBLE.                                      
003120      PERFORM 4100-SUMAR-CANDIDATO THRU 4100-EXIT                         
003130          VARYING WS-IDX FROM 1 BY 1                                      
003140          UNTIL WS-IDX > WS-CANT-CANDIDATOS.                              
003150      IF WS-TOTAL-DISPONIBLE < SO-CANTIDAD                                
003160          MOVE "N" TO WS-TRANSACCION-VALIDA-SW                            
003170      ELSE                                                                
003180          MOVE "S" TO WS-TRANSACCION-VALIDA-SW                            
003190      END-IF.                                                             
003200  4000-EXIT.                                                              
003210      EXIT.                                                               
003220******************************************************************        
003230  4100-SUMAR-CANDIDATO.                                                   
003240      ADD WS-TC-CANTIDAD (WS-IDX) TO WS-TOTAL-DISPONIBLE.                 
003250  4100-EXIT.                                                              
003260      EXIT.                                                               
003270******************************************************************        
003280*   CAMINA LA TABLA DE CANDIDATOS EN ORDEN DE VENCIMIENTO Y VA            
003290*   CONSUMIENDO CADA LOTE HASTA COMPLETAR SO-CANTIDAD -- LOTE             
003300*   COMPLETO SE BORRA, LOTE PARCIAL SE REESCRIBE CON EL SALDO.            
003310******************************************************************        
003320  5000-CONSUMIR-LOTES.                                                    
003330      MOVE SO-CANTIDAD TO WS-RESTANTE.                                    
003340      MOVE "N" TO WS-PRIMERO-TOCADO-SW.                                   
003350      PERFORM 5100-CONSUMIR-UN-LOTE THRU 5100-EXIT                        
003360          VARYING WS-IDX FROM 1 BY 1                                      
003370          UNTIL WS-IDX > WS-CANT-CANDIDATOS                               
003380          OR WS-RESTANTE NOT > 0.                                         
003390  5000-EXIT.                                                              
003400      EXIT.                                                               
003410******************************************************************        
003420  5100-CONSUMIR-UN-LOTE.                                                  
003430      MOVE WS-TC-LOTE-ID (WS-IDX) TO LT-LOTE-ID.                          
003440      READ LOTE-MAESTRO                                                   
003450          INVALID KEY                                                     
003460              DISPLAY "WHOP2 - LOTE DESAPARECIO EN EL EGRESO "            
003470                      LT-LOTE-ID                                          
003480      END-READ.                                                           
003490      IF NOT PRIMERO-YA-TOCADO                                            
003500          MOVE WS-TC-LOTE-ID (WS-IDX) TO WS-REP-LOTE-ID                   
003510          SET PRIMERO-YA-TOCADO TRUE                                      
003520      END-IF.                                                             
003530      IF LT-CANTIDAD NOT > WS-RESTANTE                                    
003540          SUBTRACT LT-CANTIDAD FROM WS-RESTANTE                           
003550          MOVE 0 TO WS-REP-CANTIDAD                                       
003560          DELETE LOTE-MAESTRO RECORD                                      
003570              INVALID KEY                                                 
003580                  DISPLAY "WHOP2 - NO SE PUDO BORRAR EL LOTE "            
003590                          LT-LOTE-ID                                      
003600          END-DELETE                                                      
003610      ELSE                                                                
003620          SUBTRACT WS-RESTANTE FROM LT-CANTIDAD                           
003630          MOVE LT-CANTIDAD TO WS-REP-CANTIDAD                             
003640          MOVE 0 TO WS-RESTANTE                                           
003650          ACCEPT WS-HORA-RELOJ FROM TIME                                  
003660          MOVE WS-FECHA-CORRIDA TO WS-TS-FECHA                            
003670          MOVE WS-HR-HH TO WS-TS-HH                                       
003680          MOVE WS-HR-MM TO WS-TS-MM                                       
003690          MOVE WS-HR-SS TO WS-TS-SS                                       
003700          MOVE WS-TIMESTAMP TO LT-ACTUALIZADO-EN                          
003710          REWRITE LT-REGISTRO-LOTE                                        
003720              INVALID KEY                                                 
003730                  DISPLAY "WHOP2 - NO SE PUDO ACTUALIZAR EL LOTE "        
003740                          LT-LOTE-ID                                      
003750          END-REWRITE                                                     
003760      END-IF.                                                             
003770  5100-EXIT.                                                              
003780      EXIT.                                                               
003790******************************************************************        
003800  6000-EMITIR-EGRESO.                                                     
003810      DISPLAY "WHOP2 - EGRESO " SO-NOMBRE " CANT " SO-CANTIDAD            
003820              " LOTE REP " WS-REP-LOTE-ID                                 
003830              " SALDO LOTE " WS-REP-CANTIDAD.                             
003840  6000-EXIT.                                                              
003850      EXIT.                                                               
003860******************************************************************        
003870  0900-FIN.                                                               
003880      CLOSE LOTE-MAESTRO.                                                 
003890      CLOSE TRANS-EGRESO.                                                 
003900      DISPLAY "WHOP2 - EGRESADOS: " WS-CONT-EGRESADOS                     
003910              " RECHAZADOS: " WS-CONT-RECHAZADOS.                         
003920      GOBACK.                                                             
003930  0900-EXIT.                                                              
003940      EXIT.                                                               
