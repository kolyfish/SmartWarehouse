000100  IDENTIFICATION DIVISION.                                                
000110  PROGRAM-ID.    WHOP1.                                                   
000120  AUTHOR.        CLAUDIO RUZ.                                             
000130  INSTALLATION.  BODEGAS DEL SUR LTDA. - DEPTO DE SISTEMAS.               
000140  DATE-WRITTEN.  MARZO 1987.                                              
000150  DATE-COMPILED.                                                          
000160  SECURITY.      USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.              
000170******************************************************************        
000180**  WHOP1 -- INGRESO DE LOTES (STOCK-IN)                       *          
000190**                                                              *         
000200**  LEE EL ARCHIVO DE TRANSACCIONES DE INGRESO (COMPRAS) Y     *          
000210**  GRABA UN LOTE NUEVO POR CADA TRANSACCION VALIDA EN EL      *          
000220**  MAESTRO DE LOTES, CON ESTADO NORMAL.  NO SE VERIFICA ORDEN *          
000230**  ENTRE FECHA DE ELABORACION Y VENCIMIENTO -- EL SISTEMA DE  *          
000240**  ORIGEN TAMPOCO LO HACIA, NO SE AGREGA UNA VALIDACION NUEVA.*          
000250**                                                              *         
000260**  DERIVADO DE RUZ4-OP1 (INGRESO DE FACTURA DE COMPRA) DEL    *          
000270**  SISTEMA DE FARMACIA -- SE QUITA LA PANTALLA, LA FACTURA, EL*          
000280**  LABORATORIO Y EL CLIENTE (SIN EQUIVALENTE EN BODEGA), Y SE *          
000290**  CAMBIA EL CORRELATIVO POR PANTALLA POR EL CONTROL DE       *          
000300**  LOTE-ID DE WHCTL01 (VER HISTORIAL 1996-02-20 EN ESE COPY). *          
000310******************************************************************        
000320**  HISTORIAL DE CAMBIOS                                                  
000330**  --------------------------------------------------------              
000340**  1987-03-02  C.RUZ      PROGRAMA INICIAL (RUZ4-OP1, COMPRAS)   CR0001  
000350**  1987-03-05  C.RUZ      CONVERTIDO A INGRESO DE LOTES PARA     CR0002  
000360**               EL PROYECTO DE BODEGA -- SE QUITA LA SCREEN      CR0002  
000370**               SECTION, SE LEE DE TRANS-INGRESO EN VEZ DE       CR0002  
000380**               CAPTURAR POR PANTALLA                            CR0002  
000390**  1996-02-20  M.SOTO     SE REEMPLAZA EL BARRIDO "LEER HASTA    MS0011  
000400**               EOF Y CONTAR" POR EL CONTROL DE LOTE-ID          MS0011  
000410**               (WHCTL01) -- EL BARRIDO SE VOLVIA MAS LENTO      MS0011  
000420**               CADA DIA CON EL MAESTRO CRECIENDO                MS0011  
000430**  1998-12-14  M.SOTO     VALIDACION DE FECHAS NO NUMERICAS EN   Y2K0017 
000440**               LA TRANSACCION DE INGRESO (VER 3000-VALIDAR)     Y2K0017 
000450**  2014-08-21  R.PAVEZ    SE AGREGA CONTADOR DE RECHAZOS PARA    RP0077  
000460**               EL RESUMEN DE FIN DE CORRIDA                     RP0077  
000470**  2004-08-17  R.PAVEZ    SE DEJA CONSTANCIA DE LA ULTIMA        RP0040  
000480**               ASIGNACION EN LC-ULTIMA-ASIGNACION (WHCTL01)     RP0040  
000481**  2014-11-03  R.PAVEZ    SE VUELVE AL ESTILO DE VALIDACION CON   RP0091 
000482**               GO TO DEL DEPTO (CADENA EN 3000, RECHAZO Y       RP0091  
000483**               LECTURA SIGUIENTE EN 1000) Y SE DEJA EL          RP0091  
000484**               CONTADOR DE RECHAZOS COMO 77 INDEPENDIENTE       RP0091  
000490******************************************************************        
000500  ENVIRONMENT DIVISION.                                                   
000510  CONFIGURATION SECTION.                                                  
000520  SOURCE-COMPUTER.  IBM-4341.                                             
000530  OBJECT-COMPUTER.  IBM-4341.                                             
000540  SPECIAL-NAMES.                                                          
000550      C01 IS TOP-OF-FORM                                                  
000560      CLASS NUMERICA-VALIDA IS "0" THRU "9".                              
000570  INPUT-OUTPUT SECTION.                                                   
000580  FILE-CONTROL.                                                           
000590      SELECT LOTE-MAESTRO ASSIGN TO LOTEMTR                               
000600          ORGANIZATION IS INDEXED                                         
000610          ACCESS MODE IS DYNAMIC                                          
000620          RECORD KEY IS LT-LOTE-ID                                        
000630          FILE STATUS IS WS-FS-LOTES.                                     
000640      SELECT LOTE-CONTROL ASSIGN TO LOTECTL                               
000650          ORGANIZATION IS INDEXED                                         
000660          ACCESS MODE IS DYNAMIC                                          
000670          RECORD KEY IS LC-CLAVE                                          
000680          FILE STATUS IS WS-FS-CONTROL.                                   
000690      SELECT TRANS-INGRESO ASSIGN TO TRANSIN                              
000700          ORGANIZATION IS LINE SEQUENTIAL                                 
000710          FILE STATUS IS WS-FS-TRANSIN.                                   
000720  DATA DIVISION.                                                          
000730  FILE SECTION.                                                           
000740  FD  LOTE-MAESTRO                                                        
000750      LABEL RECORD IS STANDARD                                            
000760      VALUE OF FILE-ID IS "LOTEMTR.DAT".                                  
000770  COPY WHLOT01.                                                           
000780  FD  LOTE-CONTROL                                                        
000790      LABEL RECORD IS STANDARD                                            
000800      VALUE OF FILE-ID IS "LOTECTL.DAT".                                  
000810  COPY WHCTL01.                                                           
000820*-----------------------------------------------------------------        
000830*   TRANSACCION DE INGRESO (STOCK-IN-REQUEST).  UN RENGLON POR            
000840*   LOTE A INGRESAR, GENERADO POR EL SISTEMA DE COMPRAS.                  
000850*-----------------------------------------------------------------        
000860  FD  TRANS-INGRESO                                                       
000870      LABEL RECORD IS OMITTED.                                            
000880  01  SI-REGISTRO-INGRESO.                                                
000890      05  SI-NOMBRE                       PIC X(100).                     
000900      05  SI-CANTIDAD                     PIC S9(07).                     
000910      05  SI-FECHA-ELABORACION            PIC 9(08).                      
000920      05  SI-FECHA-VENCIMIENTO            PIC 9(08).                      
000930      05  FILLER                          PIC X(09).                      
000940  WORKING-STORAGE SECTION.                                                
000950*-----------------------------------------------------------------        
000960*   INDICADORES DE FIN DE ARCHIVO Y ESTADOS DE ARCHIVO.                   
000970*-----------------------------------------------------------------        
000980  01  WS-SWITCHES.                                                        
000990      05  WS-TRANSIN-EOF-SW          PIC X(01) VALUE "N".                 
001000          88  TRANSIN-EOF                       VALUE "Y".                
001010      05  WS-TRANSACCION-VALIDA-SW   PIC X(01) VALUE "S".                 
001020          88  TRANSACCION-VALIDA                VALUE "S".                
001030          88  TRANSACCION-RECHAZADA             VALUE "N".                
001040      05  FILLER                     PIC X(10).                           
001050  01  WS-CODIGOS-ARCHIVO.                                                 
001060      05  WS-FS-LOTES                PIC X(02).                           
001070      05  WS-FS-CONTROL              PIC X(02).                           
001080      05  WS-FS-TRANSIN              PIC X(02).                           
001090      05  FILLER                     PIC X(20).                           
001100*-----------------------------------------------------------------        
001110*   FECHA DE CORRIDA RECIBIDA DEL CONDUCTOR, CON REDEFINES PARA           
001120*   LA VALIDACION DE RANGO DE LA TRANSACCION.                             
001130*-----------------------------------------------------------------        
001140  01  WS-FECHA-CORRIDA-AREA.                                              
001150      05  WS-FECHA-CORRIDA           PIC 9(08).                           
001160      05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.                  
001170          10  WS-FC-ANO              PIC 9(04).                           
001180          10  WS-FC-MES              PIC 9(02).                           
001190          10  WS-FC-DIA              PIC 9(02).                           
001200      05  FILLER                     PIC X(10).                           
001210*-----------------------------------------------------------------        
001220*   TIMESTAMP DE CREACION DEL LOTE (AAAAMMDDHHMMSS), ARMADO A             
001230*   PARTIR DE LA FECHA DE CORRIDA Y LA HORA DE RELOJ.                     
001240*-----------------------------------------------------------------        
001250  01  WS-TIMESTAMP-AREA.                                                  
001260      05  WS-TIMESTAMP               PIC 9(14).                           
001270      05  WS-TIMESTAMP-R REDEFINES WS-TIMESTAMP.                          
001280          10  WS-TS-FECHA            PIC 9(08).                           
001290          10  WS-TS-HORA.                                                 
001300              15  WS-TS-HH           PIC 9(02).                           
001310              15  WS-TS-MM           PIC 9(02).                           
001320              15  WS-TS-SS           PIC 9(02).                           
001330      05  WS-HORA-RELOJ              PIC 9(08).                           
001340      05  WS-HORA-RELOJ-R REDEFINES WS-HORA-RELOJ.                        
001350          10  WS-HR-HH               PIC 9(02).                           
001360          10  WS-HR-MM               PIC 9(02).                           
001370          10  WS-HR-SS               PIC 9(02).                           
001380          10  WS-HR-CC               PIC 9(02).                           
001390      05  FILLER                     PIC X(10).                           
001400*-----------------------------------------------------------------        
001410*   CONTADORES DE LA CORRIDA.                                             
001420*-----------------------------------------------------------------        
001430  01  WS-CONTADORES.                                                      
001440      05  WS-CONT-INGRESADOS         PIC 9(07) COMP.                      
001450      05  FILLER                     PIC X(20).                           
001460*-----------------------------------------------------------------        
001462*   CONTADOR DE RECHAZOS COMO ITEM INDEPENDIENTE (77), AL ESTILO          
001464*   DE LOS PROGRAMAS ANTIGUOS DEL DEPTO.                          RP0091  
001466*-----------------------------------------------------------------        
001468  77  WS-CONT-RECHAZADOS             PIC 9(07) COMP VALUE 0.              
001470  LINKAGE SECTION.                                                        
001480  01  LK-FECHA-CORRIDA               PIC 9(08).                           
001490  PROCEDURE DIVISION USING LK-FECHA-CORRIDA.                              
001500******************************************************************        
001510  0100-INICIO.                                                            
001520      MOVE LK-FECHA-CORRIDA TO WS-FECHA-CORRIDA.                          
001530      PERFORM 0200-ABRIR-ARCHIVOS THRU 0200-EXIT.                         
001540      PERFORM 0300-LEER-CONTROL THRU 0300-EXIT.                           
001550      PERFORM 1000-PROCESAR-INGRESOS THRU 1000-EXIT                       
001560          UNTIL TRANSIN-EOF.                                              
001570      PERFORM 0800-GRABAR-CONTROL THRU 0800-EXIT.                         
001580      PERFORM 0900-FIN THRU 0900-EXIT.                                    
001590  0100-EXIT.                                                              
001600      EXIT.                                                               
001610******************************************************************        
001620  0200-ABRIR-ARCHIVOS.                                                    
001630      OPEN I-O LOTE-MAESTRO.                                              
001640      OPEN I-O LOTE-CONTROL.                                              
001650      OPEN INPUT TRANS-INGRESO.                                           
001660      READ TRANS-INGRESO                                                  
001670          AT END MOVE "Y" TO WS-TRANSIN-EOF-SW                            
001680      END-READ.                                                           
001690  0200-EXIT.                                                              
001700      EXIT.                                                               
001710******************************************************************        
001720*   TRAE EL REGISTRO DE CONTROL CON EL PROXIMO LOTE-ID A USAR.            
001730******************************************************************        
001740  0300-LEER-CONTROL.                                                      
001750      MOVE "1" TO LC-CLAVE.                                               
001760      READ LOTE-CONTROL                                                   
001770          INVALID KEY                                                     
001780              DISPLAY "WHOP1 - NO EXISTE CONTROL DE LOTE-ID"              
001790              DISPLAY "        CORRA WHCREA2 ANTES DE ESTO"               
001800              MOVE 1 TO LC-SIGUIENTE-LOTE-ID                              
001810      END-READ.                                                           
001820  0300-EXIT.                                                              
001830      EXIT.                                                               
001840******************************************************************        
001850  1000-PROCESAR-INGRESOS.                                                 
001860      PERFORM 3000-VALIDAR-TRANSACCION THRU 3000-EXIT.                    
001861      IF TRANSACCION-RECHAZADA THEN GO TO 1000-REGISTRAR-RECHAZO.         
001870      PERFORM 2000-ASIGNAR-LOTE-ID THRU 2000-EXIT.                        
001880      PERFORM 4000-GRABAR-LOTE THRU 4000-EXIT.                            
001890      PERFORM 5000-EMITIR-LOTE THRU 5000-EXIT.                            
001900      ADD 1 TO WS-CONT-INGRESADOS.                                        
001905      GO TO 1000-LEER-SIGUIENTE.                                          
001910  1000-REGISTRAR-RECHAZO.                                                 
001920      ADD 1 TO WS-CONT-RECHAZADOS.                                        
001930  1000-LEER-SIGUIENTE.                                                    
001950      READ TRANS-INGRESO                                                  
001960          AT END MOVE "Y" TO WS-TRANSIN-EOF-SW                            
001970      END-READ.                                                           
001980  1000-EXIT.                                                              
001990      EXIT.                                                               
002000******************************************************************        
002010*   VALIDACION DE INGRESO -- SI-NOMBRE NO EN BLANCO, SI-CANTIDAD          
002020*   NUMERICA Y >= 1, FECHAS NUMERICAS Y PRESENTES.  NO SE EXIGE           
002030*   ORDEN ENTRE ELABORACION Y VENCIMIENTO (VER BANNER ARRIBA).            
002040******************************************************************        
002050  3000-VALIDAR-TRANSACCION.                                               
002060      MOVE "S" TO WS-TRANSACCION-VALIDA-SW.                               
002070      IF SI-NOMBRE = SPACES THEN GO TO 3000-MARCAR-RECHAZO.               
002080      IF SI-CANTIDAD NOT NUMERIC THEN GO TO 3000-MARCAR-RECHAZO.          
002090      IF SI-CANTIDAD < 1 THEN GO TO 3000-MARCAR-RECHAZO.                  
002095      IF SI-FECHA-ELABORACION NOT NUMERIC                                 
002097          THEN GO TO 3000-MARCAR-RECHAZO.                                 
002103      IF SI-FECHA-VENCIMIENTO NOT NUMERIC                                 
002105          THEN GO TO 3000-MARCAR-RECHAZO.                                 
002110      GO TO 3000-EXIT.                                                    
002130  3000-MARCAR-RECHAZO.                                                    
002140      MOVE "N" TO WS-TRANSACCION-VALIDA-SW.                               
002150      DISPLAY "WHOP1 - TRANSACCION DE INGRESO RECHAZADA: "                
002160              SI-NOMBRE.                                                  
002270  3000-EXIT.                                                              
002280      EXIT.                                                               
002290******************************************************************        
002300*   ASIGNA EL PROXIMO LOTE-ID DESDE EL CONTROL Y LO DEJA LISTO            
002310*   PARA LA PROXIMA TRANSACCION (VER HISTORIAL 1996-02-20).               
002320******************************************************************        
002330  2000-ASIGNAR-LOTE-ID.                                                   
002340      MOVE LC-SIGUIENTE-LOTE-ID TO LT-LOTE-ID.                            
002350      ADD 1 TO LC-SIGUIENTE-LOTE-ID.                                      
002360      MOVE WS-FECHA-CORRIDA TO LC-ULTIMA-ASIGNACION.                      
002370  2000-EXIT.                                                              
002380      EXIT.                                                               
002390******************************************************************        
002400  4000-GRABAR-LOTE.                                                       
002410      ACCEPT WS-HORA-RELOJ FROM TIME.                                     
002420      MOVE WS-FECHA-CORRIDA TO WS-TS-FECHA.                               
002430      MOVE WS-HR-HH TO WS-TS-HH.                                          
002440      MOVE WS-HR-MM TO WS-TS-MM.                                          
002450      MOVE WS-HR-SS TO WS-TS-SS.                                          
002460      MOVE SI-NOMBRE TO LT-NOMBRE.                                        
002470      MOVE SI-CANTIDAD TO LT-CANTIDAD.                                    
002480      MOVE SI-FECHA-ELABORACION TO LT-FECHA-ELABORACION.                  
002490      MOVE SI-FECHA-VENCIMIENTO TO LT-FECHA-VENCIMIENTO.                  
002500      SET LT-ESTADO-NORMAL TO TRUE.                                       
002510      MOVE SPACES TO LT-MOTIVO-BAJA.                                      
002520      MOVE ZEROS TO LT-BAJA-EN.                                           
002530      MOVE WS-TIMESTAMP TO LT-CREADO-EN.                                  
002540      MOVE WS-TIMESTAMP TO LT-ACTUALIZADO-EN.                             
002550      WRITE LT-REGISTRO-LOTE                                              
002560          INVALID KEY                                                     
002570              DISPLAY "WHOP1 - NO SE PUDO GRABAR LOTE " LT-LOTE-ID        
002580      END-WRITE.                                                          
002590  4000-EXIT.                                                              
002600      EXIT.                                                               
002610******************************************************************        
002620  5000-EMITIR-LOTE.                                                       
002630      DISPLAY "WHOP1 - LOTE INGRESADO " LT-LOTE-ID " " LT-NOMBRE          
002640              " CANT " LT-CANTIDAD " VENCE " LT-FECHA-VENCIMIENTO.        
002650  5000-EXIT.                                                              
002660      EXIT.                                                               
002670******************************************************************        
002680  0800-GRABAR-CONTROL.                                                    
002690      REWRITE LC-REGISTRO-CONTROL                                         
002700          INVALID KEY                                                     
002710              DISPLAY "WHOP1 - NO SE PUDO ACTUALIZAR EL CONTROL"          
002720      END-REWRITE.                                                        
002730  0800-EXIT.                                                              
002740      EXIT.                                                               
002750******************************************************************        
002760  0900-FIN.                                                               
002770      CLOSE LOTE-MAESTRO.                                                 
002780      CLOSE LOTE-CONTROL.                                                 
002790      CLOSE TRANS-INGRESO.                                                
002800      DISPLAY "WHOP1 - INGRESADOS: " WS-CONT-INGRESADOS                   
002810              " RECHAZADOS: " WS-CONT-RECHAZADOS.                         
002820      GOBACK.                                                             
002830  0900-EXIT.                                                              
002840      EXIT.                                                               
