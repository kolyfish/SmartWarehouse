000100  IDENTIFICATION DIVISION.                                                
000110  PROGRAM-ID.    WHCREA2.                                                 
000120  AUTHOR.        CLAUDIO RUZ.                                             
000130  INSTALLATION.  BODEGAS DEL SUR LTDA. - DEPTO DE SISTEMAS.               
000140  DATE-WRITTEN.  MARZO 1987.                                              
000150  DATE-COMPILED.                                                          
000160  SECURITY.      USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.              
000170*****************************************************************         
000180**  WHCREA2 -- INICIALIZA EL CONTROL DE LOTE-ID (LOTE-CONTROL)  *         
000190**                                                               *        
000200**  SE CORRE UNA SOLA VEZ, JUNTO CON WHCREA1, ANTES DEL PRIMER  *         
000210**  CICLO.  DEJA UN UNICO REGISTRO CON LC-SIGUIENTE-LOTE-ID = 1 *         
000220**  PARA QUE EL PRIMER INGRESO (WHOP1) ASIGNE EL LOTE-ID 1.     *         
000230*****************************************************************         
000240**  HISTORIAL DE CAMBIOS                                                  
000250**  --------------------------------------------------------              
000260**  1987-03-02  C.RUZ      PROGRAMA INICIAL (RUZCREA3, VENCIDOS)  CR0001  
000270**  1996-02-20  M.SOTO     REDISENADO PARA EL CONTROL DE          MS0011  
000280**               LOTE-ID DEL PROYECTO DE BODEGA -- VER WHCTL01    MS0011  
000290**  2004-08-17  R.PAVEZ    SE INICIALIZA LC-ULTIMA-ASIGNACION EN  RP0040  
000300**               CERO AL CREAR EL CONTROL (VER WHCTL01/WHOP1)     RP0040  
000305**  2014-11-03  R.PAVEZ    LA GRABACION DEL REGISTRO PASA A GO TO RP0091  
000306**               (0100-ERROR-GRABACION) Y EL CONTADOR DE CREACION RP0091  
000307**               QUEDA COMO ITEM 77 INDEPENDIENTE                 RP0091  
000310*****************************************************************         
000320  ENVIRONMENT DIVISION.                                                   
000330  CONFIGURATION SECTION.                                                  
000340  SOURCE-COMPUTER.  IBM-4341.                                             
000350  OBJECT-COMPUTER.  IBM-4341.                                             
000360  SPECIAL-NAMES.                                                          
000370      C01 IS TOP-OF-FORM.                                                 
000380  INPUT-OUTPUT SECTION.                                                   
000390  FILE-CONTROL.                                                           
000400      SELECT LOTE-CONTROL ASSIGN TO LOTECTL                               
000410          ORGANIZATION IS INDEXED                                         
000420          ACCESS MODE IS DYNAMIC                                          
000430          RECORD KEY IS LC-CLAVE                                          
000440          FILE STATUS IS WS-FS-CONTROL.                                   
000450  DATA DIVISION.                                                          
000460  FILE SECTION.                                                           
000470  FD  LOTE-CONTROL                                                        
000480      LABEL RECORD IS STANDARD                                            
000490      VALUE OF FILE-ID IS "LOTECTL.DAT".                                  
000500  COPY WHCTL01.                                                           
000510  WORKING-STORAGE SECTION.                                                
000520  01  WS-CONTROLES.                                                       
000530      05  WS-FS-CONTROL             PIC X(02).                            
000540      05  FILLER                    PIC X(20).                            
000545*---------------------------------------------------------------          
000546*   CONTADOR DE CREACION LLEVADO COMO ITEM INDEPENDIENTE (77) AL          
000547*   ESTILO DE LOS PROGRAMAS ANTIGUOS DEL DEPTO.            RP0091         
000548*---------------------------------------------------------------          
000549  77  WS-CONT-CREACION            PIC 9(02) COMP VALUE 0.                 
000560  LINKAGE SECTION.                                                        
000570  PROCEDURE DIVISION.                                                     
000580*****************************************************************         
000590  0100-INICIO.                                                            
000600      OPEN OUTPUT LOTE-CONTROL.                                           
000610      MOVE "1" TO LC-CLAVE.                                               
000620      MOVE 1 TO LC-SIGUIENTE-LOTE-ID.                                     
000630      MOVE ZEROS TO LC-ULTIMA-ASIGNACION.                                 
000640      WRITE LC-REGISTRO-CONTROL                                           
000650          INVALID KEY GO TO 0100-ERROR-GRABACION                          
000660      END-WRITE.                                                          
000670      ADD 1 TO WS-CONT-CREACION.                                          
000680      CLOSE LOTE-CONTROL.                                                 
000690      DISPLAY "WHCREA2 - CONTROL DE LOTE-ID INICIALIZADO EN 1".           
000695      GO TO 0100-FIN.                                                     
000700  0100-ERROR-GRABACION.                                                   
000705      DISPLAY "WHCREA2 - NO SE PUDO GRABAR EL CONTROL".                   
000707      CLOSE LOTE-CONTROL.                                                 
000710  0100-FIN.                                                               
000715      STOP RUN.                                                           
000720  0100-EXIT.                                                              
000730      EXIT.                                                               
