000100  IDENTIFICATION DIVISION.                                                
000110  PROGRAM-ID.    WHOP4.                                                   
000120  AUTHOR.        CLAUDIO RUZ.                                             
000130  INSTALLATION.  BODEGAS DEL SUR LTDA. - DEPTO DE SISTEMAS.               
000140  DATE-WRITTEN.  MARZO 1987.                                              
000150  DATE-COMPILED.                                                          
000160  SECURITY.      USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.              
000170****************************************************************          
000180**  WHOP4 -- BAJA (DISPOSAL) DE LOTES EN CUARENTENA              *        
000190**                                                               *        
000200**  LEE LAS TRANSACCIONES DE BAJA (TRANS-BAJA), UBICA EL LOTE    *        
000210**  POR LOTE-ID, VERIFICA QUE ESTE EN CUARENTENA Y LO PASA A     *        
000220**  ESTADO DE BAJA, DEJANDO EL MOTIVO Y LA FECHA/HORA GRABADOS   *        
000230**  EN EL MISMO LOTE PARA EL HISTORIAL.                          *        
000240**                                                               *        
000250**  DERIVADO DE RUZ4-OP4 (EXTRACCION DE MEDICAMENTOS VENCIDOS)   *        
000260**  DEL SISTEMA DE FARMACIA -- SE REEMPLAZA LA EXTRACCION A UN   *        
000270**  ARCHIVO TEMPORAL POR UN CAMBIO DE ESTADO DIRECTO SOBRE EL    *        
000280**  LOTE, Y SE AGREGA LA VALIDACION DE QUE EL LOTE YA ESTE EN    *        
000290**  CUARENTENA ANTES DE ACEPTAR LA BAJA.                         *        
000300****************************************************************          
000310**  HISTORIAL DE CAMBIOS                                                  
000320**  --------------------------------------------------------              
000330**  1987-03-04  C.RUZ      PROGRAMA INICIAL (RUZ4-OP4, EXTRACCION CR0002  
000340**               DE MEDICAMENTOS VENCIDOS A ARCHIVO TEMPORAL)     CR0002  
000350**  1987-03-12  C.RUZ      CONVERTIDO A BAJA DE LOTES POR         CR0005  
000360**               TRANSACCION PARA EL PROYECTO DE BODEGA           CR0005  
000370**  1989-06-20  C.RUZ      SE EXIGE QUE EL LOTE ESTE EN           CR0020  
000380**               CUARENTENA ANTES DE ACEPTAR LA BAJA -- ANTES SE  CR0020  
000390**               PODIA DAR DE BAJA UN LOTE NORMAL POR ERROR DE    CR0020  
000400**               DIGITACION DEL LOTE-ID                           CR0020  
000410**  1998-12-14  M.SOTO     TIMESTAMP DE BAJA A 14 DIGITOS (Y2K)   Y2K0017 
000411**  2014-11-03  R.PAVEZ    SE VUELVE AL ESTILO DE VALIDACION Y      RP0091
000412**               DESPACHO CON GO TO DEL DEPTO (1000 Y 3000) Y SE  RP0091  
000413**               DEJA EL CONTADOR DE RECHAZOS COMO 77             RP0091  
000414**               INDEPENDIENTE                                    RP0091  
000420****************************************************************          
000430  ENVIRONMENT DIVISION.                                                   
000440  CONFIGURATION SECTION.                                                  
000450  SOURCE-COMPUTER.  IBM-4341.                                             
000460  OBJECT-COMPUTER.  IBM-4341.                                             
000470  SPECIAL-NAMES.                                                          
000480      C01 IS TOP-OF-FORM                                                  
000490      CLASS NUMERICA-VALIDA IS "0" THRU "9".                              
000500  INPUT-OUTPUT SECTION.                                                   
000510  FILE-CONTROL.                                                           
000520      SELECT LOTE-MAESTRO ASSIGN TO LOTEMTR                               
000530          ORGANIZATION IS INDEXED                                         
000540          ACCESS MODE IS DYNAMIC                                          
000550          RECORD KEY IS LT-LOTE-ID                                        
000560          FILE STATUS IS WS-FS-LOTES.                                     
000570      SELECT TRANS-BAJA ASSIGN TO TRANSBJA                                
000580          ORGANIZATION IS LINE SEQUENTIAL                                 
000590          FILE STATUS IS WS-FS-TRANSBJA.                                  
000600  DATA DIVISION.                                                          
000610  FILE SECTION.                                                           
000620  FD  LOTE-MAESTRO                                                        
000630      LABEL RECORD IS STANDARD                                            
000640      VALUE OF FILE-ID IS "LOTEMTR.DAT".                                  
000650  COPY WHLOT01.                                                           
000660*---------------------------------------------------------------          
000670*   TRANSACCION DE BAJA.  DB-LOTE-ID IDENTIFICA EL LOTE Y                 
000680*   DB-MOTIVO VIENE DE BODEGA PARA DEJAR CONSTANCIA DEL PORQUE.           
000690*---------------------------------------------------------------          
000700  FD  TRANS-BAJA                                                          
000710      LABEL RECORD IS OMITTED.                                            
000720  01  DB-REGISTRO-BAJA.                                                   
000730      05  DB-LOTE-ID                      PIC 9(09).                      
000740      05  DB-MOTIVO                       PIC X(500).                     
000750  WORKING-STORAGE SECTION.                                                
000760*---------------------------------------------------------------          
000770*   INDICADORES DE FIN DE ARCHIVO Y ESTADOS DE ARCHIVO.                   
000780*---------------------------------------------------------------          
000790  01  WS-SWITCHES.                                                        
000800      05  WS-TRANSBJA-EOF-SW         PIC X(01) VALUE "N".                 
000810          88  TRANSBJA-EOF                      VALUE "Y".                
000820      05  WS-TRANSACCION-VALIDA-SW   PIC X(01) VALUE "S".                 
000830          88  TRANSACCION-VALIDA                VALUE "S".                
000840          88  TRANSACCION-RECHAZADA             VALUE "N".                
000850      05  WS-LOTE-ENCONTRADO-SW      PIC X(01) VALUE "N".                 
000860          88  LOTE-ENCONTRADO                   VALUE "Y".                
000870      05  FILLER                     PIC X(10).                           
000880  01  WS-CODIGOS-ARCHIVO.                                                 
000890      05  WS-FS-LOTES                PIC X(02).                           
000900      05  WS-FS-TRANSBJA             PIC X(02).                           
000910      05  FILLER                     PIC X(20).                           
000920*---------------------------------------------------------------          
000930*   FECHA DE CORRIDA RECIBIDA DEL CONDUCTOR.                              
000940*---------------------------------------------------------------          
000950  01  WS-FECHA-CORRIDA-AREA.                                              
000960      05  WS-FECHA-CORRIDA           PIC 9(08).                           
000970      05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.                  
000980          10  WS-FC-ANO              PIC 9(04).                           
000990          10  WS-FC-MES              PIC 9(02).                           
001000          10  WS-FC-DIA              PIC 9(02).                           
001010      05  FILLER                     PIC X(10).                           
001020*---------------------------------------------------------------          
001030*   TIMESTAMP DE LA BAJA, AAAAMMDDHHMMSS.                                 
001040*---------------------------------------------------------------          
001050  01  WS-TIMESTAMP-AREA.                                                  
001060      05  WS-TIMESTAMP               PIC 9(14).                           
001070      05  WS-TIMESTAMP-R REDEFINES WS-TIMESTAMP.                          
001080          10  WS-TS-FECHA            PIC 9(08).                           
001090          10  WS-TS-HORA.                                                 
001100              15  WS-TS-HH           PIC 9(02).                           
001110              15  WS-TS-MM           PIC 9(02).                           
001120              15  WS-TS-SS           PIC 9(02).                           
001130      05  WS-HORA-RELOJ              PIC 9(08).                           
001140      05  WS-HORA-RELOJ-R REDEFINES WS-HORA-RELOJ.                        
001150          10  WS-HR-HH               PIC 9(02).                           
001160          10  WS-HR-MM               PIC 9(02).                           
001170          10  WS-HR-SS               PIC 9(02).                           
001180          10  WS-HR-CC               PIC 9(02).                           
001190      05  FILLER                     PIC X(10).                           
001200*---------------------------------------------------------------          
001210*   CONTADORES DE LA CORRIDA.                                             
001220*---------------------------------------------------------------          
001230  01  WS-CONTADORES.                                                      
001240      05  WS-CONT-BAJADOS            PIC 9(07) COMP.                      
001260      05  FILLER                     PIC X(20).                           
001262*---------------------------------------------------------------          
001264*   CONTADOR DE RECHAZOS COMO ITEM INDEPENDIENTE (77), AL ESTILO          
001266*   DE LOS PROGRAMAS ANTIGUOS DEL DEPTO.                          RP0091  
001268*---------------------------------------------------------------          
001269  77  WS-CONT-RECHAZADOS             PIC 9(07) COMP VALUE 0.              
001270  LINKAGE SECTION.                                                        
001280  01  LK-FECHA-CORRIDA               PIC 9(08).                           
001290  PROCEDURE DIVISION USING LK-FECHA-CORRIDA.                              
001300******************************************************************        
001310  0100-INICIO.                                                            
001320      MOVE LK-FECHA-CORRIDA TO WS-FECHA-CORRIDA.                          
001330      OPEN I-O LOTE-MAESTRO.                                              
001340      OPEN INPUT TRANS-BAJA.                                              
001350      READ TRANS-BAJA                                                     
001360          AT END MOVE "Y" TO WS-TRANSBJA-EOF-SW                           
001370      END-READ.                                                           
001380      PERFORM 1000-PROCESAR-BAJA THRU 1000-EXIT                           
001390          UNTIL TRANSBJA-EOF.                                             
001400      PERFORM 0900-FIN THRU 0900-EXIT.                                    
001410  0100-EXIT.                                                              
001420      EXIT.                                                               
001430******************************************************************        
001440*   UNA TRANSACCION DE BAJA -- BUSCA EL LOTE, VALIDA QUE ESTE EN          
001450*   CUARENTENA (CR0020 -- ANTES SE PODIA DAR DE BAJA UN LOTE              
001460*   NORMAL POR ERROR DE DIGITACION) Y LO PASA A BAJA.                     
001470******************************************************************        
001480  1000-PROCESAR-BAJA.                                                     
001490      PERFORM 2000-BUSCAR-LOTE THRU 2000-EXIT.                            
001495      IF NOT LOTE-ENCONTRADO THEN GO TO 1000-LOTE-INEXISTENTE.            
001510      PERFORM 3000-VALIDAR-CUARENTENA THRU 3000-EXIT.                     
001515      IF TRANSACCION-RECHAZADA THEN GO TO 1000-RECHAZAR.                  
001530      PERFORM 4000-DAR-DE-BAJA THRU 4000-EXIT.                            
001540      PERFORM 5000-EMITIR-BAJA THRU 5000-EXIT.                            
001545      GO TO 1000-LEER-SIGUIENTE.                                          
001580  1000-LOTE-INEXISTENTE.                                                  
001590      DISPLAY "WHOP4 - EL LOTE NO EXISTE " DB-LOTE-ID.                    
001600  1000-RECHAZAR.                                                          
001605      ADD 1 TO WS-CONT-RECHAZADOS.                                        
001610  1000-LEER-SIGUIENTE.                                                    
001620      READ TRANS-BAJA                                                     
001630          AT END MOVE "Y" TO WS-TRANSBJA-EOF-SW                           
001640      END-READ.                                                           
001650  1000-EXIT.                                                              
001660      EXIT.                                                               
001670******************************************************************        
001680  2000-BUSCAR-LOTE.                                                       
001690      MOVE "N" TO WS-LOTE-ENCONTRADO-SW.                                  
001700      MOVE DB-LOTE-ID TO LT-LOTE-ID.                                      
001710      READ LOTE-MAESTRO                                                   
001720          INVALID KEY                                                     
001730              CONTINUE                                                    
001740          NOT INVALID KEY                                                 
001750              SET LOTE-ENCONTRADO TO TRUE                                 
001760      END-READ.                                                           
001770  2000-EXIT.                                                              
001780      EXIT.                                                               
001790******************************************************************        
001800*   SOLO UN LOTE EN CUARENTENA PUEDE DARSE DE BAJA (VER REGLA DE          
001810*   BAJA) -- UN LOTE NORMAL O YA DADO DE BAJA SE RECHAZA.                 
001820******************************************************************        
001830  3000-VALIDAR-CUARENTENA.                                                
001840      MOVE "S" TO WS-TRANSACCION-VALIDA-SW.                               
001845      IF LT-ESTADO-CUARENTENA THEN GO TO 3000-EXIT.                       
001850      MOVE "N" TO WS-TRANSACCION-VALIDA-SW.                               
001890      DISPLAY "WHOP4 - LOTE NO ESTA EN CUARENTENA " LT-LOTE-ID.           
001910  3000-EXIT.                                                              
001920      EXIT.                                                               
001930******************************************************************        
001940  4000-DAR-DE-BAJA.                                                       
001950      SET LT-ESTADO-BAJA TO TRUE.                                         
001960      MOVE DB-MOTIVO TO LT-MOTIVO-BAJA.                                   
001970      ACCEPT WS-HORA-RELOJ FROM TIME.                                     
001980      MOVE WS-FECHA-CORRIDA TO WS-TS-FECHA.                               
001990      MOVE WS-HR-HH TO WS-TS-HH.                                          
002000      MOVE WS-HR-MM TO WS-TS-MM.                                          
002010      MOVE WS-HR-SS TO WS-TS-SS.                                          
002020      MOVE WS-TIMESTAMP TO LT-BAJA-EN.                                    
002030      MOVE WS-TIMESTAMP TO LT-ACTUALIZADO-EN.                             
002040      REWRITE LT-REGISTRO-LOTE                                            
002050          INVALID KEY                                                     
002060              DISPLAY "WHOP4 - NO SE PUDO DAR DE BAJA EL LOTE "           
002070                      LT-LOTE-ID                                          
002080      END-REWRITE.                                                        
002090      ADD 1 TO WS-CONT-BAJADOS.                                           
002100  4000-EXIT.                                                              
002110      EXIT.                                                               
002120******************************************************************        
002130  5000-EMITIR-BAJA.                                                       
002140      DISPLAY "WHOP4 - LOTE DADO DE BAJA " LT-LOTE-ID                     
002150              " MOTIVO: " DB-MOTIVO (1:40).                               
002160  5000-EXIT.                                                              
002170      EXIT.                                                               
002180******************************************************************        
002190  0900-FIN.                                                               
002200      CLOSE LOTE-MAESTRO.                                                 
002210      CLOSE TRANS-BAJA.                                                   
002220      DISPLAY "WHOP4 - DADOS DE BAJA: " WS-CONT-BAJADOS                   
002230              " RECHAZADOS: " WS-CONT-RECHAZADOS.                         
002240      GOBACK.                                                             
002250  0900-EXIT.                                                              
002260      EXIT.                                                               
