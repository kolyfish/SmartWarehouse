000100  IDENTIFICATION DIVISION.                                                
000110  PROGRAM-ID.    WHOP5.                                                   
000120  AUTHOR.        CLAUDIO RUZ.                                             
000130  INSTALLATION.  BODEGAS DEL SUR LTDA. - DEPTO DE SISTEMAS.               
000140  DATE-WRITTEN.  MARZO 1987.                                              
000150  DATE-COMPILED.                                                          
000160  SECURITY.      USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.              
000170****************************************************************          
000180**  WHOP5 -- INFORME DE INVENTARIO DE FIN DE CICLO              *         
000190**                                                              *         
000200**  RECORRE EL MAESTRO DE LOTES VARIAS VECES (UNA POR SECCION   *         
000210**  DEL INFORME) Y EMITE, EN ESTE ORDEN: ENCABEZADO, LOTES       *        
000220**  VENCIDOS, LOTES PROXIMOS A VENCER (7 DIAS O MENOS), LOTES    *        
000230**  EN CUARENTENA, LOTES DADOS DE BAJA Y UNA LINEA DE TOTALES    *        
000240**  DE ESTADISTICAS.  NO HAY QUIEBRE DE CONTROL POR NOMBRE,      *        
000250**  LA BODEGA TODAVIA SOLO MANEJA UNA LINEA DE PRODUCTO.         *        
000260**                                                              *         
000270**  DERIVADO DE RUZ4-OP5 (CONSULTA DE MEDICAMENTOS POR PANTALLA) *        
000280**  DEL SISTEMA DE FARMACIA -- SE REEMPLAZA LA PANTALLA POR UN   *        
000290**  INFORME IMPRESO, SIGUIENDO EL ESTILO DE ENCABEZADOS/LINEAS/  *        
000300**  TOTALES DE LOS PROGRAMAS DE INFORMES DEL DEPTO.              *        
000310**                                                              *         
000320**  LOS DIAS PARA VENCIMIENTO (WH-DIAS-VENCIMIENTO) SE CALCULAN  *        
000330**  CONVIRTIENDO AMBAS FECHAS A NUMERO JULIANO Y RESTANDO -- NO  *        
000340**  HAY FUNCION DE LIBRERIA PARA RESTAR FECHAS EN ESE COMPILADOR.*        
000350****************************************************************          
000360**  HISTORIAL DE CAMBIOS                                                  
000370**  --------------------------------------------------------              
000380**  1987-03-05  C.RUZ      PROGRAMA INICIAL (RUZ4-OP5, CONSULTA   CR0003  
000390**               DE MEDICAMENTOS POR PANTALLA)                    CR0003  
000400**  1987-03-13  C.RUZ      CONVERTIDO A INFORME IMPRESO DE        CR0006  
000410**               INVENTARIO PARA EL PROYECTO DE BODEGA, SE QUITA  CR0006  
000420**               LA PANTALLA DE CONSULTA                          CR0006  
000430**  1991-02-08  C.RUZ      SE AGREGA LA SECCION DE LOTES PROXIMOS CR0025  
000440**               A VENCER (7 DIAS) QUE BODEGA PIDIO PARA PLANEAR  CR0025  
000450**               LA REPOSICION                                    CR0025  
000460**  1998-12-14  M.SOTO     CALCULO DE DIAS A VENCIMIENTO A 4      Y2K0017 
000470**               DIGITOS DE ANO (CALCULO JULIANO, VER BANNER)     Y2K0017 
000480**  2003-06-20  R.PAVEZ    SE AGREGA LA LINEA DE TOTALES CON      RP0022  
000490**               ESTADISTICAS DE INVENTARIO AL CIERRE DEL         RP0022  
000500**               INFORME                                          RP0022  
000501**  2014-11-03  R.PAVEZ    SE VUELVE AL ESTILO DE BARRIDO CON GO   RP0091 
000502**               TO DEL DEPTO (2100 Y 5100) Y SE DEJA EL TOTAL    RP0091  
000503**               DE ITEMS COMO CAMPO 77 INDEPENDIENTE             RP0091  
000510****************************************************************          
000520  ENVIRONMENT DIVISION.                                                   
000530  CONFIGURATION SECTION.                                                  
000540  SOURCE-COMPUTER.  IBM-4341.                                             
000550  OBJECT-COMPUTER.  IBM-4341.                                             
000560  SPECIAL-NAMES.                                                          
000570      C01 IS TOP-OF-FORM                                                  
000580      CLASS NUMERICA-VALIDA IS "0" THRU "9".                              
000590  INPUT-OUTPUT SECTION.                                                   
000600  FILE-CONTROL.                                                           
000610      SELECT LOTE-MAESTRO ASSIGN TO LOTEMTR                               
000620          ORGANIZATION IS INDEXED                                         
000630          ACCESS MODE IS DYNAMIC                                          
000640          RECORD KEY IS LT-LOTE-ID                                        
000650          FILE STATUS IS WS-FS-LOTES.                                     
000660      SELECT REPORTE-INVENTARIO ASSIGN TO RPTINVEN                        
000670          ORGANIZATION IS LINE SEQUENTIAL                                 
000680          FILE STATUS IS WS-FS-REPORTE.                                   
000690  DATA DIVISION.                                                          
000700  FILE SECTION.                                                           
000710  FD  LOTE-MAESTRO                                                        
000720      LABEL RECORD IS STANDARD                                            
000730      VALUE OF FILE-ID IS "LOTEMTR.DAT".                                  
000740  COPY WHLOT01.                                                           
000750*---------------------------------------------------------------          
000760*   IMAGEN DE IMPRESION DEL INFORME.  CADA SECCION (ENCABEZADO,           
000770*   TITULO, DETALLE, BAJA, TOTALES) SE ARMA REDEFINIENDO LA               
000780*   MISMA LINEA, AL ESTILO DE LOS PROGRAMAS DE INFORMES DEL               
000790*   DEPTO -- SE LLENA CON ESPACIOS Y SE MUEVEN LOS CAMPOS ANTES           
000800*   DE ESCRIBIR.                                                          
000810*---------------------------------------------------------------          
000820  FD  REPORTE-INVENTARIO                                                  
000830      LABEL RECORD IS OMITTED.                                            
000840  01  WH-LINEA-REPORTE                   PIC X(100).                      
000850  01  WH-ENCABEZADO REDEFINES WH-LINEA-REPORTE.                           
000860      05  WH-ENC-TEXTO                   PIC X(40).                       
000870      05  WH-ENC-FECHA-LIT               PIC X(14).                       
000880      05  WH-ENC-FECHA                   PIC 9(08).                       
000890      05  FILLER                         PIC X(38).                       
000900  01  WH-TITULO-SECCION REDEFINES WH-LINEA-REPORTE.                       
000910      05  FILLER                         PIC X(10).                       
000920      05  WH-TIT-TEXTO                   PIC X(50).                       
000930      05  FILLER                         PIC X(40).                       
000940  01  WH-LINEA-DETALLE REDEFINES WH-LINEA-REPORTE.                        
000950      05  FILLER                         PIC X(02).                       
000960      05  WH-DET-LOTE-ID                 PIC 9(09).                       
000970      05  FILLER                         PIC X(02).                       
000980      05  WH-DET-NOMBRE                  PIC X(30).                       
000990      05  FILLER                         PIC X(02).                       
001000      05  WH-DET-CANTIDAD                PIC ZZZZZZ9-.                    
001010      05  FILLER                         PIC X(02).                       
001020      05  WH-DET-VENCIMIENTO             PIC 9(08).                       
001030      05  FILLER                         PIC X(02).                       
001040      05  WH-DET-ESTADO                  PIC X(11).                       
001050      05  FILLER                         PIC X(24).                       
001060  01  WH-LINEA-BAJA REDEFINES WH-LINEA-REPORTE.                           
001070      05  FILLER                         PIC X(02).                       
001080      05  WH-BJ-LOTE-ID                  PIC 9(09).                       
001090      05  FILLER                         PIC X(02).                       
001100      05  WH-BJ-NOMBRE                   PIC X(20).                       
001110      05  FILLER                         PIC X(02).                       
001120      05  WH-BJ-CANTIDAD                 PIC ZZZZZZ9-.                    
001130      05  FILLER                         PIC X(02).                       
001140      05  WH-BJ-MOTIVO                   PIC X(30).                       
001150      05  FILLER                         PIC X(02).                       
001160      05  WH-BJ-BAJA-EN                  PIC 9(14).                       
001170      05  FILLER                         PIC X(09).                       
001180  01  WH-LINEA-TOTALES REDEFINES WH-LINEA-REPORTE.                        
001190      05  FILLER                         PIC X(02).                       
001200      05  WH-TOT-ITEMS-LIT               PIC X(08).                       
001210      05  WH-TOT-ITEMS                   PIC ZZZZZZ9.                     
001220      05  FILLER                         PIC X(02).                       
001230      05  WH-TOT-CANT-LIT                PIC X(12).                       
001240      05  WH-TOT-CANTIDAD                PIC ZZZZZZZZ9.                   
001250      05  FILLER                         PIC X(02).                       
001260      05  WH-TOT-VENC-LIT                PIC X(10).                       
001270      05  WH-TOT-VENCIDA                 PIC ZZZZZZZZ9.                   
001280      05  FILLER                         PIC X(02).                       
001290      05  WH-TOT-PROX-LIT                PIC X(14).                       
001300      05  WH-TOT-PROXVENC                PIC ZZZZZZZZ9.                   
001310      05  FILLER                         PIC X(14).                       
001320  WORKING-STORAGE SECTION.                                                
001330*---------------------------------------------------------------          
001340*   INDICADORES DE FIN DE ARCHIVO Y ESTADOS DE ARCHIVO.                   
001350*---------------------------------------------------------------          
001360  01  WS-SWITCHES.                                                        
001370      05  WS-LOTES-EOF-SW            PIC X(01) VALUE "N".                 
001380          88  LOTES-EOF                         VALUE "Y".                
001390      05  FILLER                     PIC X(10).                           
001400  01  WS-CODIGOS-ARCHIVO.                                                 
001410      05  WS-FS-LOTES                PIC X(02).                           
001420      05  WS-FS-REPORTE              PIC X(02).                           
001430      05  FILLER                     PIC X(20).                           
001440*---------------------------------------------------------------          
001450*   FECHA DE CORRIDA RECIBIDA DEL CONDUCTOR.                              
001460*---------------------------------------------------------------          
001470  01  WS-FECHA-CORRIDA-AREA.                                              
001480      05  WS-FECHA-CORRIDA           PIC 9(08).                           
001490      05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.                  
001500          10  WS-FC-ANO              PIC 9(04).                           
001510          10  WS-FC-MES              PIC 9(02).                           
001520          10  WS-FC-DIA              PIC 9(02).                           
001530      05  FILLER                     PIC X(10).                           
001540*---------------------------------------------------------------          
001550*   ACUMULADORES DE ESTADISTICAS DEL INVENTARIO (SECCION 7 DEL            
001560*   INFORME).  SE LLENAN EN UNA SOLA PASADA (2000-ACUMULAR-               
001570*   ESTADISTICAS) INDEPENDIENTE DE LAS PASADAS QUE IMPRIMEN CADA          
001580*   LISTA.                                                                
001590*---------------------------------------------------------------          
001600  01  WS-ESTADISTICAS.                                                    
001620      05  WS-STAT-TOTAL-CANTIDAD     PIC 9(09) COMP.                      
001630      05  WS-STAT-VENCIDA            PIC 9(09) COMP.                      
001640      05  WS-STAT-PROX-VENCER        PIC 9(09) COMP.                      
001650      05  FILLER                     PIC X(20).                           
001652*---------------------------------------------------------------          
001654*   TOTAL DE ITEMS COMO CAMPO INDEPENDIENTE (77), AL ESTILO DE            
001656*   LOS PROGRAMAS ANTIGUOS DEL DEPTO.                             RP0091  
001658*---------------------------------------------------------------          
001659  77  WS-STAT-TOTAL-ITEMS            PIC 9(07) COMP VALUE 0.              
001660*---------------------------------------------------------------          
001670*   AREA DE TRABAJO PARA EL CALCULO DE NUMERO JULIANO (VER                
001680*   8000-CALC-JULIANO) -- SE REUTILIZA PARA LA FECHA DE CORRIDA           
001690*   Y PARA LA FECHA DE VENCIMIENTO DE CADA LOTE.                          
001700*---------------------------------------------------------------          
001710  01  WS-JULIANO-CALC.                                                    
001720      05  WS-J-ANO                   PIC 9(04).                           
001730      05  WS-J-MES                   PIC 9(02).                           
001740      05  WS-J-DIA                   PIC 9(02).                           
001750      05  WS-J-A                     PIC S9(05) COMP.                     
001760      05  WS-J-Y                     PIC S9(05) COMP.                     
001770      05  WS-J-M                     PIC S9(05) COMP.                     
001780      05  WS-J-T1                    PIC S9(09) COMP.                     
001790      05  WS-J-T2                    PIC S9(09) COMP.                     
001800      05  WS-J-T3                    PIC S9(09) COMP.                     
001810      05  WS-J-T4                    PIC S9(09) COMP.                     
001820      05  WS-JULIANO                 PIC S9(09) COMP.                     
001830      05  FILLER                     PIC X(10).                           
001840  01  WS-DIAS-AREA.                                                       
001850      05  WS-JULIANO-CORRIDA         PIC S9(09) COMP.                     
001860      05  WS-JULIANO-VENCIMIENTO     PIC S9(09) COMP.                     
001870      05  WH-DIAS-VENCIMIENTO        PIC S9(05) COMP.                     
001880      05  FILLER                     PIC X(10).                           
001890  LINKAGE SECTION.                                                        
001900  01  LK-FECHA-CORRIDA               PIC 9(08).                           
001910  PROCEDURE DIVISION USING LK-FECHA-CORRIDA.                              
001920******************************************************************        
001930  0100-INICIO.                                                            
001940      MOVE LK-FECHA-CORRIDA TO WS-FECHA-CORRIDA.                          
001950      OPEN INPUT LOTE-MAESTRO.                                            
001960      OPEN OUTPUT REPORTE-INVENTARIO.                                     
001970      PERFORM 1000-IMPRIMIR-ENCABEZADO THRU 1000-EXIT.                    
001980      PERFORM 2000-ACUMULAR-ESTADISTICAS THRU 2000-EXIT.                  
001990      PERFORM 3000-LISTAR-VENCIDOS THRU 3000-EXIT.                        
002000      PERFORM 4000-LISTAR-PROX-VENCER THRU 4000-EXIT.                     
002010      PERFORM 5000-LISTAR-CUARENTENA THRU 5000-EXIT.                      
002020      PERFORM 6000-LISTAR-BAJAS THRU 6000-EXIT.                           
002030      PERFORM 7000-IMPRIMIR-TOTALES THRU 7000-EXIT.                       
002040      PERFORM 0900-FIN THRU 0900-EXIT.                                    
002050  0100-EXIT.                                                              
002060      EXIT.                                                               
002070******************************************************************        
002080  1000-IMPRIMIR-ENCABEZADO.                                               
002090      MOVE SPACES TO WH-LINEA-REPORTE.                                    
002100      MOVE "BODEGA DEL SUR - INFORME DE INVENTARIO DE BEBIDAS"            
002110                            TO WH-ENC-TEXTO.                              
002120      MOVE "FECHA CORRIDA:" TO WH-ENC-FECHA-LIT.                          
002130      MOVE WS-FECHA-CORRIDA TO WH-ENC-FECHA.                              
002140      WRITE WH-LINEA-REPORTE.                                             
002150  1000-EXIT.                                                              
002160      EXIT.                                                               
002170******************************************************************        
002180*   UNA SOLA PASADA POR EL MAESTRO PARA LAS CUATRO ESTADISTICAS           
002190*   (STAT-TOTAL-ITEMS/CANTIDAD/VENCIDA/PROX-VENCER) -- SON                
002200*   INDEPENDIENTES DEL ESTADO DEL LOTE (VER CALCULO DE                    
002210*   ESTADISTICAS).                                                        
002220******************************************************************        
002230  2000-ACUMULAR-ESTADISTICAS.                                             
002240      MOVE ZERO TO WS-STAT-TOTAL-ITEMS.                                   
002250      MOVE ZERO TO WS-STAT-TOTAL-CANTIDAD.                                
002260      MOVE ZERO TO WS-STAT-VENCIDA.                                       
002270      MOVE ZERO TO WS-STAT-PROX-VENCER.                                   
002280      MOVE "N" TO WS-LOTES-EOF-SW.                                        
002290      MOVE ZEROS TO LT-LOTE-ID.                                           
002300      START LOTE-MAESTRO KEY IS NOT LESS THAN LT-LOTE-ID                  
002310          INVALID KEY MOVE "Y" TO WS-LOTES-EOF-SW                         
002320      END-START.                                                          
002330      PERFORM 2100-LEER-LOTE-STAT THRU 2100-EXIT                          
002340          UNTIL LOTES-EOF.                                                
002350  2000-EXIT.                                                              
002360      EXIT.                                                               
002370******************************************************************        
002380  2100-LEER-LOTE-STAT.                                                    
002390      READ LOTE-MAESTRO NEXT RECORD                                       
002400          AT END MOVE "Y" TO WS-LOTES-EOF-SW                              
002410      END-READ.                                                           
002415      IF LOTES-EOF THEN GO TO 2100-EXIT.                                  
002430      ADD 1 TO WS-STAT-TOTAL-ITEMS.                                       
002440      ADD LT-CANTIDAD TO WS-STAT-TOTAL-CANTIDAD.                          
002450      PERFORM 8100-CALC-DIAS-VENCIMIENTO THRU 8100-EXIT.                  
002460      IF WH-DIAS-VENCIMIENTO < 0 THEN GO TO 2100-SUMAR-VENCIDA.           
002490      IF WH-DIAS-VENCIMIENTO NOT < 0                                      
002500          AND WH-DIAS-VENCIMIENTO NOT > 7                                 
002510          ADD LT-CANTIDAD TO WS-STAT-PROX-VENCER.                         
002515      GO TO 2100-EXIT.                                                    
002517  2100-SUMAR-VENCIDA.                                                     
002520      ADD LT-CANTIDAD TO WS-STAT-VENCIDA.                                 
002540  2100-EXIT.                                                              
002550      EXIT.                                                               
002560******************************************************************        
002570*   LISTA DE VENCIDOS -- CUALQUIER ESTADO, FECHA DE VENCIMIENTO           
002580*   ANTERIOR A LA FECHA DE CORRIDA.                                       
002590******************************************************************        
002600  3000-LISTAR-VENCIDOS.                                                   
002610      MOVE SPACES TO WH-LINEA-REPORTE.                                    
002620      MOVE "LOTES VENCIDOS" TO WH-TIT-TEXTO.                              
002630      WRITE WH-LINEA-REPORTE.                                             
002640      MOVE "N" TO WS-LOTES-EOF-SW.                                        
002650      MOVE ZEROS TO LT-LOTE-ID.                                           
002660      START LOTE-MAESTRO KEY IS NOT LESS THAN LT-LOTE-ID                  
002670          INVALID KEY MOVE "Y" TO WS-LOTES-EOF-SW                         
002680      END-START.                                                          
002690      PERFORM 3100-LEER-LOTE-VENCIDO THRU 3100-EXIT                       
002700          UNTIL LOTES-EOF.                                                
002710  3000-EXIT.                                                              
002720      EXIT.                                                               
002730******************************************************************        
002740  3100-LEER-LOTE-VENCIDO.                                                 
002750      READ LOTE-MAESTRO NEXT RECORD                                       
002760          AT END MOVE "Y" TO WS-LOTES-EOF-SW                              
002770      END-READ.                                                           
002780      IF NOT LOTES-EOF                                                    
002790          PERFORM 8100-CALC-DIAS-VENCIMIENTO THRU 8100-EXIT               
002800          IF WH-DIAS-VENCIMIENTO < 0                                      
002810              PERFORM 9000-IMPRIMIR-DETALLE THRU 9000-EXIT                
002820          END-IF                                                          
002830      END-IF.                                                             
002840  3100-EXIT.                                                              
002850      EXIT.                                                               
002860******************************************************************        
002870*   LISTA DE PROXIMOS A VENCER -- 0 A 7 DIAS, CUALQUIER ESTADO            
002880*   (REGLA AGREGADA EN CR0025, VER HISTORIAL).                            
002890******************************************************************        
002900  4000-LISTAR-PROX-VENCER.                                                
002910      MOVE SPACES TO WH-LINEA-REPORTE.                                    
002920      MOVE "LOTES PROXIMOS A VENCER (7 DIAS)" TO WH-TIT-TEXTO.            
002930      WRITE WH-LINEA-REPORTE.                                             
002940      MOVE "N" TO WS-LOTES-EOF-SW.                                        
002950      MOVE ZEROS TO LT-LOTE-ID.                                           
002960      START LOTE-MAESTRO KEY IS NOT LESS THAN LT-LOTE-ID                  
002970          INVALID KEY MOVE "Y" TO WS-LOTES-EOF-SW                         
002980      END-START.                                                          
002990      PERFORM 4100-LEER-LOTE-PROX-VENCER THRU 4100-EXIT                   
003000          UNTIL LOTES-EOF.                                                
003010  4000-EXIT.                                                              
003020      EXIT.                                                               
003030******************************************************************        
003040  4100-LEER-LOTE-PROX-VENCER.                                             
003050      READ LOTE-MAESTRO NEXT RECORD                                       
003060          AT END MOVE "Y" TO WS-LOTES-EOF-SW                              
003070      END-READ.                                                           
003080      IF NOT LOTES-EOF                                                    
003090          PERFORM 8100-CALC-DIAS-VENCIMIENTO THRU 8100-EXIT               
003100          IF WH-DIAS-VENCIMIENTO NOT < 0                                  
003110              AND WH-DIAS-VENCIMIENTO NOT > 7                             
003120              PERFORM 9000-IMPRIMIR-DETALLE THRU 9000-EXIT                
003130          END-IF                                                          
003140      END-IF.                                                             
003150  4100-EXIT.                                                              
003160      EXIT.                                                               
003170******************************************************************        
003180*   LISTA DE CUARENTENA.                                                  
003190******************************************************************        
003200  5000-LISTAR-CUARENTENA.                                                 
003210      MOVE SPACES TO WH-LINEA-REPORTE.                                    
003220      MOVE "LOTES EN CUARENTENA" TO WH-TIT-TEXTO.                         
003230      WRITE WH-LINEA-REPORTE.                                             
003240      MOVE "N" TO WS-LOTES-EOF-SW.                                        
003250      MOVE ZEROS TO LT-LOTE-ID.                                           
003260      START LOTE-MAESTRO KEY IS NOT LESS THAN LT-LOTE-ID                  
003270          INVALID KEY MOVE "Y" TO WS-LOTES-EOF-SW                         
003280      END-START.                                                          
003290      PERFORM 5100-LEER-LOTE-CUARENTENA THRU 5100-EXIT                    
003300          UNTIL LOTES-EOF.                                                
003310  5000-EXIT.                                                              
003320      EXIT.                                                               
003330******************************************************************        
003340  5100-LEER-LOTE-CUARENTENA.                                              
003350      READ LOTE-MAESTRO NEXT RECORD                                       
003360          AT END MOVE "Y" TO WS-LOTES-EOF-SW                              
003370      END-READ.                                                           
003375      IF LOTES-EOF THEN GO TO 5100-EXIT.                                  
003390      IF NOT LT-ESTADO-CUARENTENA THEN GO TO 5100-EXIT.                   
003400      PERFORM 9000-IMPRIMIR-DETALLE THRU 9000-EXIT.                       
003430  5100-EXIT.                                                              
003440      EXIT.                                                               
003450******************************************************************        
003460*   LISTA DE BAJAS -- INCLUYE MOTIVO Y FECHA/HORA DE LA BAJA.             
003470******************************************************************        
003480  6000-LISTAR-BAJAS.                                                      
003490      MOVE SPACES TO WH-LINEA-REPORTE.                                    
003500      MOVE "LOTES DADOS DE BAJA" TO WH-TIT-TEXTO.                         
003510      WRITE WH-LINEA-REPORTE.                                             
003520      MOVE "N" TO WS-LOTES-EOF-SW.                                        
003530      MOVE ZEROS TO LT-LOTE-ID.                                           
003540      START LOTE-MAESTRO KEY IS NOT LESS THAN LT-LOTE-ID                  
003550          INVALID KEY MOVE "Y" TO WS-LOTES-EOF-SW                         
003560      END-START.                                                          
003570      PERFORM 6100-LEER-LOTE-BAJA THRU 6100-EXIT                          
003580          UNTIL LOTES-EOF.                                                
003590  6000-EXIT.                                                              
003600      EXIT.                                                               
003610******************************************************************        
003620  6100-LEER-LOTE-BAJA.                                                    
003630      READ LOTE-MAESTRO NEXT RECORD                                       
003640          AT END MOVE "Y" TO WS-LOTES-EOF-SW                              
003650      END-READ.                                                           
003660      IF NOT LOTES-EOF                                                    
003670          IF LT-ESTADO-BAJA                                               
003680              PERFORM 9100-IMPRIMIR-BAJA THRU 9100-EXIT                   
003690          END-IF                                                          
003700      END-IF.                                                             
003710  6100-EXIT.                                                              
003720      EXIT.                                                               
003730******************************************************************        
003740  7000-IMPRIMIR-TOTALES.                                                  
003750      MOVE SPACES TO WH-LINEA-REPORTE.                                    
003760      MOVE "ITEMS:" TO WH-TOT-ITEMS-LIT.                                  
003770      MOVE WS-STAT-TOTAL-ITEMS TO WH-TOT-ITEMS.                           
003780      MOVE "CANTIDAD TOT:" TO WH-TOT-CANT-LIT.                            
003790      MOVE WS-STAT-TOTAL-CANTIDAD TO WH-TOT-CANTIDAD.                     
003800      MOVE "VENCIDA:" TO WH-TOT-VENC-LIT.                                 
003810      MOVE WS-STAT-VENCIDA TO WH-TOT-VENCIDA.                             
003820      MOVE "PROX A VENCER:" TO WH-TOT-PROX-LIT.                           
003830      MOVE WS-STAT-PROX-VENCER TO WH-TOT-PROXVENC.                        
003840      WRITE WH-LINEA-REPORTE.                                             
003850  7000-EXIT.                                                              
003860      EXIT.                                                               
003870******************************************************************        
003880  8000-CALC-JULIANO.                                                      
003890      COMPUTE WS-J-A = (14 - WS-J-MES) / 12.                              
003900      COMPUTE WS-J-Y = WS-J-ANO + 4800 - WS-J-A.                          
003910      COMPUTE WS-J-M = WS-J-MES + (12 * WS-J-A) - 3.                      
003920      COMPUTE WS-J-T1 = ((153 * WS-J-M) + 2) / 5.                         
003930      COMPUTE WS-J-T2 = WS-J-Y / 4.                                       
003940      COMPUTE WS-J-T3 = WS-J-Y / 100.                                     
003950      COMPUTE WS-J-T4 = WS-J-Y / 400.                                     
003960      COMPUTE WS-JULIANO =                                                
003970          WS-J-DIA + WS-J-T1 + (365 * WS-J-Y)                             
003980          + WS-J-T2 - WS-J-T3 + WS-J-T4 - 32045.                          
003990  8000-EXIT.                                                              
004000      EXIT.                                                               
004010******************************************************************        
004020*   DIAS ENTRE LA FECHA DE CORRIDA Y LA FECHA DE VENCIMIENTO DEL          
004030*   LOTE CORRIENTE -- NEGATIVO SI YA VENCIO.                              
004040******************************************************************        
004050  8100-CALC-DIAS-VENCIMIENTO.                                             
004060      MOVE WS-FC-ANO TO WS-J-ANO.                                         
004070      MOVE WS-FC-MES TO WS-J-MES.                                         
004080      MOVE WS-FC-DIA TO WS-J-DIA.                                         
004090      PERFORM 8000-CALC-JULIANO THRU 8000-EXIT.                           
004100      MOVE WS-JULIANO TO WS-JULIANO-CORRIDA.                              
004110      MOVE LT-VENC-ANO TO WS-J-ANO.                                       
004120      MOVE LT-VENC-MES TO WS-J-MES.                                       
004130      MOVE LT-VENC-DIA TO WS-J-DIA.                                       
004140      PERFORM 8000-CALC-JULIANO THRU 8000-EXIT.                           
004150      MOVE WS-JULIANO TO WS-JULIANO-VENCIMIENTO.                          
004160      COMPUTE WH-DIAS-VENCIMIENTO =                                       
004170          WS-JULIANO-VENCIMIENTO - WS-JULIANO-CORRIDA.                    
004180  8100-EXIT.                                                              
004190      EXIT.                                                               
004200******************************************************************        
004210*   LINEA DE DETALLE COMPARTIDA POR VENCIDOS, PROXIMOS A VENCER           
004220*   Y CUARENTENA.                                                         
004230******************************************************************        
004240  9000-IMPRIMIR-DETALLE.                                                  
004250      MOVE SPACES TO WH-LINEA-REPORTE.                                    
004260      MOVE LT-LOTE-ID TO WH-DET-LOTE-ID.                                  
004270      MOVE LT-NOMBRE (1:30) TO WH-DET-NOMBRE.                             
004280      MOVE LT-CANTIDAD TO WH-DET-CANTIDAD.                                
004290      MOVE LT-FECHA-VENCIMIENTO TO WH-DET-VENCIMIENTO.                    
004300      MOVE LT-ESTADO TO WH-DET-ESTADO.                                    
004310      WRITE WH-LINEA-REPORTE.                                             
004320  9000-EXIT.                                                              
004330      EXIT.                                                               
004340******************************************************************        
004350  9100-IMPRIMIR-BAJA.                                                     
004360      MOVE SPACES TO WH-LINEA-REPORTE.                                    
004370      MOVE LT-LOTE-ID TO WH-BJ-LOTE-ID.                                   
004380      MOVE LT-NOMBRE (1:20) TO WH-BJ-NOMBRE.                              
004390      MOVE LT-CANTIDAD TO WH-BJ-CANTIDAD.                                 
004400      MOVE LT-MOTIVO-BAJA (1:30) TO WH-BJ-MOTIVO.                         
004410      MOVE LT-BAJA-EN TO WH-BJ-BAJA-EN.                                   
004420      WRITE WH-LINEA-REPORTE.                                             
004430  9100-EXIT.                                                              
004440      EXIT.                                                               
004450******************************************************************        
004460  0900-FIN.                                                               
004470      CLOSE LOTE-MAESTRO.                                                 
004480      CLOSE REPORTE-INVENTARIO.                                           
004490      DISPLAY "WHOP5 - INFORME DE INVENTARIO GENERADO".                   
004500      GOBACK.                                                             
004510  0900-EXIT.                                                              
004520      EXIT.                                                               
