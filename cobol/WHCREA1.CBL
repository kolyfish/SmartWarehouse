000100  IDENTIFICATION DIVISION.                                                
000110  PROGRAM-ID.    WHCREA1.                                                 
000120  AUTHOR.        CLAUDIO RUZ.                                             
000130  INSTALLATION.  BODEGAS DEL SUR LTDA. - DEPTO DE SISTEMAS.               
000140  DATE-WRITTEN.  MARZO 1987.                                              
000150  DATE-COMPILED.                                                          
000160  SECURITY.      USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.              
000170****************************************************************          
000180**  WHCREA1 -- INICIALIZA EL MAESTRO DE LOTES (LOTE-MAESTRO)   *          
000190**                                                               *        
000200**  SE CORRE UNA SOLA VEZ, ANTES DEL PRIMER CICLO DE WHDRIVE,   *         
000210**  PARA DEJAR EL ARCHIVO INDEXADO VACIO Y CON SU ESTRUCTURA DE *         
000220**  LLAVE ARMADA.  MISMO PROCEDIMIENTO QUE USABA RUZCREA2 DEL   *         
000230**  SISTEMA DE FARMACIA PARA LOS ARCHIVOS DE VENTAS.             *        
000240****************************************************************          
000250**  HISTORIAL DE CAMBIOS                                                  
000260**  --------------------------------------------------------              
000270**  1987-03-02  C.RUZ      PROGRAMA INICIAL (RUZCREA2, VENTAS)    CR0001  
000280**  1987-03-05  C.RUZ      REDUCIDO A UN SOLO ARCHIVO (VENTAS,    CR0002  
000290**               CLIENTES Y MOVIMIENTOS PASAN A SER UN SOLO       CR0002  
000300**               MAESTRO DE LOTES EN EL PROYECTO DE BODEGA)       CR0002  
000310**  1996-02-20  M.SOTO     SE AGREGA MENSAJE DE CONFIRMACION EN   MS0011  
000320**               CONSOLA AL TERMINAR (ANTES TERMINABA MUDO Y      MS0011  
000330**               EL OPERADOR NO SABIA SI HABIA CORRIDO BIEN)      MS0011  
000335**  2014-11-03  R.PAVEZ    SE AGREGA VALIDACION DE FILE STATUS AL RP0091  
000336**               ABRIR (GO TO 0100-ERROR-APERTURA) Y SE DEJA EL   RP0091  
000337**               CONTADOR DE CREACION COMO ITEM 77 INDEPENDIENTE  RP0091  
000340****************************************************************          
000350  ENVIRONMENT DIVISION.                                                   
000360  CONFIGURATION SECTION.                                                  
000370  SOURCE-COMPUTER.  IBM-4341.                                             
000380  OBJECT-COMPUTER.  IBM-4341.                                             
000390  SPECIAL-NAMES.                                                          
000400      C01 IS TOP-OF-FORM.                                                 
000410  INPUT-OUTPUT SECTION.                                                   
000420  FILE-CONTROL.                                                           
000430      SELECT LOTE-MAESTRO ASSIGN TO LOTEMTR                               
000440          ORGANIZATION IS INDEXED                                         
000450          ACCESS MODE IS DYNAMIC                                          
000460          RECORD KEY IS LT-LOTE-ID                                        
000470          FILE STATUS IS WS-FS-LOTES.                                     
000480  DATA DIVISION.                                                          
000490  FILE SECTION.                                                           
000500  FD  LOTE-MAESTRO                                                        
000510      LABEL RECORD IS STANDARD                                            
000520      VALUE OF FILE-ID IS "LOTEMTR.DAT".                                  
000530  COPY WHLOT01.                                                           
000540  WORKING-STORAGE SECTION.                                                
000550  01  WS-CONTROLES.                                                       
000560      05  WS-FS-LOTES               PIC X(02).                            
000570      05  FILLER                    PIC X(20).                            
000575*---------------------------------------------------------------          
000576*   CONTADOR DE CREACION LLEVADO COMO ITEM INDEPENDIENTE (77) AL          
000577*   ESTILO DE LOS PROGRAMAS ANTIGUOS DEL DEPTO.            RP0091         
000578*---------------------------------------------------------------          
000579  77  WS-CONT-CREACION            PIC 9(02) COMP VALUE 0.                 
000590  LINKAGE SECTION.                                                        
000600  PROCEDURE DIVISION.                                                     
000610******************************************************************        
000620  0100-INICIO.                                                            
000630      OPEN OUTPUT LOTE-MAESTRO.                                           
000635      IF WS-FS-LOTES NOT = "00" THEN GO TO 0100-ERROR-APERTURA.           
000640      ADD 1 TO WS-CONT-CREACION.                                          
000650      CLOSE LOTE-MAESTRO.                                                 
000660      DISPLAY "WHCREA1 - MAESTRO DE LOTES INICIALIZADO "                  
000670              WS-CONT-CREACION.                                           
000675      GO TO 0100-FIN.                                                     
000680  0100-ERROR-APERTURA.                                                    
000682      DISPLAY "WHCREA1 - ERROR AL ABRIR EL MAESTRO, FS=" WS-FS-LOTES.     
000685  0100-FIN.                                                               
000687      STOP RUN.                                                           
000690  0100-EXIT.                                                              
000700      EXIT.                                                               
