000100  IDENTIFICATION DIVISION.                                                
000110  PROGRAM-ID.    WHOP3.                                                   
000120  AUTHOR.        CLAUDIO RUZ.                                             
000130  INSTALLATION.  BODEGAS DEL SUR LTDA. - DEPTO DE SISTEMAS.               
000140  DATE-WRITTEN.  MARZO 1987.                                              
000150  DATE-COMPILED.                                                          
000160  SECURITY.      USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.              
000170****************************************************************          
000180**  WHOP3 -- BARRIDO DE CUARENTENA Y MANTENCION DE LOTES        *         
000190**                                                               *        
000200**  SECCION 1 (1000-BARRIDO-CUARENTENA): RECORRE TODO EL        *         
000210**  MAESTRO DE LOTES Y PASA A CUARENTENA TODO LOTE NORMAL CUYA   *        
000220**  FECHA DE VENCIMIENTO YA PASO.  SE CORRE UNA VEZ POR CICLO,   *        
000230**  INDEPENDIENTE DE CUALQUIER TRANSACCION.                      *        
000240**                                                               *        
000250**  SECCION 2 (2000-PROCESAR-MANTENCION): APLICA LAS             *        
000260**  TRANSACCIONES DE MANTENCION (ACTUALIZAR O DAR DE BAJA UN     *        
000270**  LOTE POR LOTE-ID) LEIDAS DE TRANS-MANTENCION.                *        
000280**                                                               *        
000290**  DERIVADO DE RUZ4-OP3 (INFORME DE STOCK CRITICO POR           *        
000300**  VENCIMIENTO) DEL SISTEMA DE FARMACIA -- SE QUITA LA PANTALLA *        
000310**  DE CONSULTA Y EL ARCHIVO TEMPORAL DE STOCK CRITICO, Y SE     *        
000320**  CAMBIA EL BARRIDO DE "PROXIMO A VENCER" POR UN CAMBIO DE     *        
000330**  ESTADO REAL SOBRE EL MAESTRO DE LOTES.  LA MANTENCION DE     *        
000340**  LOTES (ACTUALIZAR/BAJA) SE AGREGA NUEVA PARA EL PROYECTO DE  *        
000350**  BODEGA, QUE NO TENIA EQUIVALENTE EN EL SISTEMA DE FARMACIA.  *        
000360****************************************************************          
000370**  HISTORIAL DE CAMBIOS                                                  
000380**  --------------------------------------------------------              
000390**  1987-03-02  C.RUZ      PROGRAMA INICIAL (RUZ4-OP3, INFORME    CR0001  
000400**               DE STOCK CRITICO)                                CR0001  
000410**  1987-03-11  C.RUZ      CONVERTIDO A BARRIDO DE CUARENTENA     CR0004  
000420**               PARA EL PROYECTO DE BODEGA -- SE QUITA LA        CR0004  
000430**               PANTALLA Y EL ARCHIVO TEMPORAL DE STOCK CRITICO  CR0004  
000440**  1991-10-02  C.RUZ      SE AGREGA LA SECCION DE MANTENCION DE  CR0028  
000450**               LOTES (ACTUALIZAR/BAJA POR LOTE-ID), ANTES SOLO  CR0028  
000460**               SE USABA DBASE PARA CORREGIR UN LOTE MAL         CR0028  
000470**               INGRESADO                                        CR0028  
000480**  1998-12-14  M.SOTO     VALIDACION DE FECHA DE CORRIDA A 4     Y2K0017 
000490**               DIGITOS DE ANO EN EL BARRIDO DE CUARENTENA       Y2K0017 
000491**  2014-11-03  R.PAVEZ    SE VUELVE AL ESTILO DE VALIDACION Y      RP0091
000492**               BARRIDO CON GO TO DEL DEPTO (1100, 2000 Y 3000)  RP0091  
000493**               Y SE DEJA EL CONTADOR DE RECHAZOS COMO 77        RP0091  
000494**               INDEPENDIENTE                                    RP0091  
000500****************************************************************          
000510  ENVIRONMENT DIVISION.                                                   
000520  CONFIGURATION SECTION.                                                  
000530  SOURCE-COMPUTER.  IBM-4341.                                             
000540  OBJECT-COMPUTER.  IBM-4341.                                             
000550  SPECIAL-NAMES.                                                          
000560      C01 IS TOP-OF-FORM                                                  
000570      CLASS NUMERICA-VALIDA IS "0" THRU "9".                              
000580  INPUT-OUTPUT SECTION.                                                   
000590  FILE-CONTROL.                                                           
000600      SELECT LOTE-MAESTRO ASSIGN TO LOTEMTR                               
000610          ORGANIZATION IS INDEXED                                         
000620          ACCESS MODE IS DYNAMIC                                          
000630          RECORD KEY IS LT-LOTE-ID                                        
000640          FILE STATUS IS WS-FS-LOTES.                                     
000650      SELECT TRANS-MANTENCION ASSIGN TO TRANSMNT                          
000660          ORGANIZATION IS LINE SEQUENTIAL                                 
000670          FILE STATUS IS WS-FS-TRANSMNT.                                  
000680  DATA DIVISION.                                                          
000690  FILE SECTION.                                                           
000700  FD  LOTE-MAESTRO                                                        
000710      LABEL RECORD IS STANDARD                                            
000720      VALUE OF FILE-ID IS "LOTEMTR.DAT".                                  
000730  COPY WHLOT01.                                                           
000740*---------------------------------------------------------------          
000750*   TRANSACCION DE MANTENCION.  MT-OPERACION "A" = ACTUALIZAR             
000760*   LOS CUATRO CAMPOS DEL LOTE, "B" = DAR DE BAJA (BORRAR) EL             
000770*   LOTE.  NUEVA PARA EL PROYECTO DE BODEGA (VER BANNER ARRIBA).          
000780*---------------------------------------------------------------          
000790  FD  TRANS-MANTENCION                                                    
000800      LABEL RECORD IS OMITTED.                                            
000810  01  MT-REGISTRO-MANTENCION.                                             
000820      05  MT-OPERACION                    PIC X(01).                      
000830      05  MT-LOTE-ID                      PIC 9(09).                      
000840      05  MT-NOMBRE                       PIC X(100).                     
000850      05  MT-CANTIDAD                     PIC S9(07).                     
000860      05  MT-FECHA-ELABORACION            PIC 9(08).                      
000870      05  MT-FECHA-VENCIMIENTO            PIC 9(08).                      
000880      05  FILLER                          PIC X(09).                      
000890  WORKING-STORAGE SECTION.                                                
000900*---------------------------------------------------------------          
000910*   INDICADORES DE FIN DE ARCHIVO Y ESTADOS DE ARCHIVO.                   
000920*---------------------------------------------------------------          
000930  01  WS-SWITCHES.                                                        
000940      05  WS-LOTES-EOF-SW            PIC X(01) VALUE "N".                 
000950          88  LOTES-EOF                         VALUE "Y".                
000960      05  WS-TRANSMNT-EOF-SW         PIC X(01) VALUE "N".                 
000970          88  TRANSMNT-EOF                      VALUE "Y".                
000980      05  WS-TRANSACCION-VALIDA-SW   PIC X(01) VALUE "S".                 
000990          88  TRANSACCION-VALIDA                VALUE "S".                
001000          88  TRANSACCION-RECHAZADA             VALUE "N".                
001010      05  WS-LOTE-ENCONTRADO-SW      PIC X(01) VALUE "N".                 
001020          88  LOTE-ENCONTRADO                   VALUE "Y".                
001030      05  FILLER                     PIC X(10).                           
001040  01  WS-CODIGOS-ARCHIVO.                                                 
001050      05  WS-FS-LOTES                PIC X(02).                           
001060      05  WS-FS-TRANSMNT             PIC X(02).                           
001070      05  FILLER                     PIC X(20).                           
001080*---------------------------------------------------------------          
001090*   FECHA DE CORRIDA RECIBIDA DEL CONDUCTOR.                              
001100*---------------------------------------------------------------          
001110  01  WS-FECHA-CORRIDA-AREA.                                              
001120      05  WS-FECHA-CORRIDA           PIC 9(08).                           
001130      05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.                  
001140          10  WS-FC-ANO              PIC 9(04).                           
001150          10  WS-FC-MES              PIC 9(02).                           
001160          10  WS-FC-DIA              PIC 9(02).                           
001170      05  FILLER                     PIC X(10).                           
001180*---------------------------------------------------------------          
001190*   TIMESTAMP DE ACTUALIZACION DEL LOTE TOCADO POR ESTE PROGRAMA.         
001200*---------------------------------------------------------------          
001210  01  WS-TIMESTAMP-AREA.                                                  
001220      05  WS-TIMESTAMP               PIC 9(14).                           
001230      05  WS-TIMESTAMP-R REDEFINES WS-TIMESTAMP.                          
001240          10  WS-TS-FECHA            PIC 9(08).                           
001250          10  WS-TS-HORA.                                                 
001260              15  WS-TS-HH           PIC 9(02).                           
001270              15  WS-TS-MM           PIC 9(02).                           
001280              15  WS-TS-SS           PIC 9(02).                           
001290      05  WS-HORA-RELOJ              PIC 9(08).                           
001300      05  WS-HORA-RELOJ-R REDEFINES WS-HORA-RELOJ.                        
001310          10  WS-HR-HH               PIC 9(02).                           
001320          10  WS-HR-MM               PIC 9(02).                           
001330          10  WS-HR-SS               PIC 9(02).                           
001340          10  WS-HR-CC               PIC 9(02).                           
001350      05  FILLER                     PIC X(10).                           
001360*---------------------------------------------------------------          
001370*   CONTADORES DE LA CORRIDA.                                             
001380*---------------------------------------------------------------          
001390  01  WS-CONTADORES.                                                      
001400      05  WS-CONT-CUARENTENA         PIC 9(07) COMP.                      
001410      05  WS-CONT-ACTUALIZADOS       PIC 9(07) COMP.                      
001420      05  WS-CONT-BAJADOS            PIC 9(07) COMP.                      
001440      05  FILLER                     PIC X(20).                           
001442*---------------------------------------------------------------          
001444*   CONTADOR DE RECHAZOS COMO ITEM INDEPENDIENTE (77), AL ESTILO          
001446*   DE LOS PROGRAMAS ANTIGUOS DEL DEPTO.                          RP0091  
001448*---------------------------------------------------------------          
001449  77  WS-CONT-RECHAZADOS             PIC 9(07) COMP VALUE 0.              
001450  LINKAGE SECTION.                                                        
001460  01  LK-FECHA-CORRIDA               PIC 9(08).                           
001470  PROCEDURE DIVISION USING LK-FECHA-CORRIDA.                              
001480******************************************************************        
001490  0100-INICIO.                                                            
001500      MOVE LK-FECHA-CORRIDA TO WS-FECHA-CORRIDA.                          
001510      OPEN I-O LOTE-MAESTRO.                                              
001520      PERFORM 1000-BARRIDO-CUARENTENA THRU 1000-EXIT.                     
001530      OPEN INPUT TRANS-MANTENCION.                                        
001540      READ TRANS-MANTENCION                                               
001550          AT END MOVE "Y" TO WS-TRANSMNT-EOF-SW                           
001560      END-READ.                                                           
001570      PERFORM 2000-PROCESAR-MANTENCION THRU 2000-EXIT                     
001580          UNTIL TRANSMNT-EOF.                                             
001590      PERFORM 0900-FIN THRU 0900-EXIT.                                    
001600  0100-EXIT.                                                              
001610      EXIT.                                                               
001620******************************************************************        
001630*   BARRE EL MAESTRO COMPLETO, LOTE POR LOTE, BUSCANDO LOS QUE            
001640*   ESTAN EN ESTADO NORMAL Y YA VENCIERON (VER REGLA DE BARRIDO           
001650*   DE CUARENTENA -- ES IDEMPOTENTE, NO TOCA LO YA CUARENTENADO           
001660*   O DADO DE BAJA).                                                      
001670******************************************************************        
001680  1000-BARRIDO-CUARENTENA.                                                
001690      MOVE ZEROS TO LT-LOTE-ID.                                           
001700      START LOTE-MAESTRO KEY IS NOT LESS THAN LT-LOTE-ID                  
001710          INVALID KEY MOVE "Y" TO WS-LOTES-EOF-SW                         
001720      END-START.                                                          
001730      PERFORM 1100-LEER-LOTE-SIGUIENTE THRU 1100-EXIT                     
001740          UNTIL LOTES-EOF.                                                
001750  1000-EXIT.                                                              
001760      EXIT.                                                               
001770******************************************************************        
001780  1100-LEER-LOTE-SIGUIENTE.                                               
001790      READ LOTE-MAESTRO NEXT RECORD                                       
001800          AT END MOVE "Y" TO WS-LOTES-EOF-SW                              
001810      END-READ.                                                           
001815      IF LOTES-EOF THEN GO TO 1100-EXIT.                                  
001820      IF NOT LT-ESTADO-NORMAL THEN GO TO 1100-EXIT.                       
001830      IF LT-FECHA-VENCIMIENTO NOT < WS-FECHA-CORRIDA                      
001835          THEN GO TO 1100-EXIT.                                           
001850      PERFORM 1200-CUARENTENAR-LOTE THRU 1200-EXIT.                       
001880  1100-EXIT.                                                              
001890      EXIT.                                                               
001900******************************************************************        
001910  1200-CUARENTENAR-LOTE.                                                  
001920      SET LT-ESTADO-CUARENTENA TO TRUE.                                   
001930      PERFORM 8000-SELLAR-TIMESTAMP THRU 8000-EXIT.                       
001940      MOVE WS-TIMESTAMP TO LT-ACTUALIZADO-EN.                             
001950      REWRITE LT-REGISTRO-LOTE                                            
001960          INVALID KEY                                                     
001970              DISPLAY "WHOP3 - NO SE PUDO CUARENTENAR EL LOTE "           
001980                      LT-LOTE-ID                                          
001990      END-REWRITE.                                                        
002000      ADD 1 TO WS-CONT-CUARENTENA.                                        
002010  1200-EXIT.                                                              
002020      EXIT.                                                               
002030******************************************************************        
002040*   UNA TRANSACCION DE MANTENCION -- VALIDA, BUSCA EL LOTE POR            
002050*   LOTE-ID Y APLICA ACTUALIZACION O BAJA SEGUN MT-OPERACION.             
002060******************************************************************        
002070  2000-PROCESAR-MANTENCION.                                               
002080      PERFORM 3000-VALIDAR-MANTENCION THRU 3000-EXIT.                     
002085      IF TRANSACCION-RECHAZADA THEN GO TO 2000-RECHAZAR.                  
002100      MOVE MT-LOTE-ID TO LT-LOTE-ID.                                      
002110      MOVE "N" TO WS-LOTE-ENCONTRADO-SW.                                  
002120      READ LOTE-MAESTRO                                                   
002130          INVALID KEY                                                     
002140              DISPLAY "WHOP3 - EL LOTE NO EXISTE " MT-LOTE-ID             
002150          NOT INVALID KEY                                                 
002160              SET LOTE-ENCONTRADO TO TRUE                                 
002170      END-READ.                                                           
002175      IF NOT LOTE-ENCONTRADO THEN GO TO 2000-RECHAZAR.                    
002185      IF MT-OPERACION NOT = "A" THEN GO TO 2000-BAJAR.                    
002200      PERFORM 4000-ACTUALIZAR-LOTE THRU 4000-EXIT.                        
002205      GO TO 2000-LEER-SIGUIENTE.                                          
002210  2000-BAJAR.                                                             
002220      PERFORM 5000-BAJAR-LOTE THRU 5000-EXIT.                             
002225      GO TO 2000-LEER-SIGUIENTE.                                          
002240  2000-RECHAZAR.                                                          
002250      ADD 1 TO WS-CONT-RECHAZADOS.                                        
002260  2000-LEER-SIGUIENTE.                                                    
002300      READ TRANS-MANTENCION                                               
002310          AT END MOVE "Y" TO WS-TRANSMNT-EOF-SW                           
002320      END-READ.                                                           
002330  2000-EXIT.                                                              
002340      EXIT.                                                               
002350******************************************************************        
002360*   VALIDACION DE MANTENCION -- LOTE-ID NUMERICO, OPERACION               
002370*   "A" (ACTUALIZAR) O "B" (BAJA).                                        
002380******************************************************************        
002390  3000-VALIDAR-MANTENCION.                                                
002400      MOVE "S" TO WS-TRANSACCION-VALIDA-SW.                               
002410      IF MT-LOTE-ID NOT NUMERIC THEN GO TO 3000-MARCAR-RECHAZO.           
002420      IF MT-OPERACION NOT = "A" AND MT-OPERACION NOT = "B"                
002430          THEN GO TO 3000-MARCAR-RECHAZO.                                 
002440      GO TO 3000-EXIT.                                                    
002450  3000-MARCAR-RECHAZO.                                                    
002460      MOVE "N" TO WS-TRANSACCION-VALIDA-SW.                               
002470      DISPLAY "WHOP3 - TRANSACCION DE MANTENCION RECHAZADA: "             
002490              MT-LOTE-ID.                                                 
002510  3000-EXIT.                                                              
002520      EXIT.                                                               
002530******************************************************************        
002540  4000-ACTUALIZAR-LOTE.                                                   
002550      MOVE MT-NOMBRE              TO LT-NOMBRE.                           
002560      MOVE MT-CANTIDAD            TO LT-CANTIDAD.                         
002570      MOVE MT-FECHA-ELABORACION   TO LT-FECHA-ELABORACION.                
002580      MOVE MT-FECHA-VENCIMIENTO   TO LT-FECHA-VENCIMIENTO.                
002590      PERFORM 8000-SELLAR-TIMESTAMP THRU 8000-EXIT.                       
002600      MOVE WS-TIMESTAMP TO LT-ACTUALIZADO-EN.                             
002610      REWRITE LT-REGISTRO-LOTE                                            
002620          INVALID KEY                                                     
002630              DISPLAY "WHOP3 - NO SE PUDO ACTUALIZAR EL LOTE "            
002640                      LT-LOTE-ID                                          
002650      END-REWRITE.                                                        
002660      ADD 1 TO WS-CONT-ACTUALIZADOS.                                      
002670  4000-EXIT.                                                              
002680      EXIT.                                                               
002690******************************************************************        
002700  5000-BAJAR-LOTE.                                                        
002710      DELETE LOTE-MAESTRO RECORD                                          
002720          INVALID KEY                                                     
002730              DISPLAY "WHOP3 - NO SE PUDO BORRAR EL LOTE "                
002740                      LT-LOTE-ID                                          
002750      END-DELETE.                                                         
002760      ADD 1 TO WS-CONT-BAJADOS.                                           
002770  5000-EXIT.                                                              
002780      EXIT.                                                               
002790******************************************************************        
002800*   ARMA UN TIMESTAMP AAAAMMDDHHMMSS A PARTIR DE LA FECHA DE              
002810*   CORRIDA Y LA HORA DE RELOJ -- USADO POR CUARENTENA Y                  
002820*   ACTUALIZACION.                                                        
002830******************************************************************        
002840  8000-SELLAR-TIMESTAMP.                                                  
002850      ACCEPT WS-HORA-RELOJ FROM TIME.                                     
002860      MOVE WS-FECHA-CORRIDA TO WS-TS-FECHA.                               
002870      MOVE WS-HR-HH TO WS-TS-HH.                                          
002880      MOVE WS-HR-MM TO WS-TS-MM.                                          
002890      MOVE WS-HR-SS TO WS-TS-SS.                                          
002900  8000-EXIT.                                                              
002910      EXIT.                                                               
002920******************************************************************        
002930  0900-FIN.                                                               
002940      CLOSE LOTE-MAESTRO.                                                 
002950      CLOSE TRANS-MANTENCION.                                             
002960      DISPLAY "WHOP3 - CUARENTENADOS: " WS-CONT-CUARENTENA                
002970              " ACTUALIZADOS: " WS-CONT-ACTUALIZADOS.                     
002980      DISPLAY "WHOP3 - BAJADOS: " WS-CONT-BAJADOS                         
002990              " RECHAZADOS: " WS-CONT-RECHAZADOS.                         
003000      GOBACK.                                                             
003010  0900-EXIT.                                                              
003020      EXIT.                                                               
