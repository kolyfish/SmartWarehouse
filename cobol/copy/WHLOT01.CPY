000100****************************************************************          
000110**  WHLOT01                                                    *          
000120**  BODEGA DE BEBIDAS  --  LAYOUT DEL MAESTRO DE LOTES          *         
000130**  (LOTE-MAESTRO / LT-REGISTRO-LOTE)                           *         
000140****************************************************************          
000150**  UN REGISTRO POR LOTE DE BEBIDA INGRESADO POR COMPRA.        *         
000160**  CADA LOTE SE IDENTIFICA POR LT-LOTE-ID (CORRELATIVO, VER    *         
000170**  WHCREA2/LOTE-CONTROL) Y ARRASTRA FECHA DE ELABORACION,      *         
000180**  FECHA DE VENCIMIENTO, CANTIDAD EN BODEGA Y EL ESTADO DE     *         
000190**  CICLO DE VIDA DEL LOTE (NORMAL / EN CUARENTENA / DE BAJA).  *         
000200**  LA BAJA (DISPOSAL) SE REGISTRA EN EL MISMO RENGLON, NO EN   *         
000210**  UN ARCHIVO APARTE, PARA QUE EL HISTORIAL QUEDE CON EL LOTE. *         
000220****************************************************************          
000230**  COPIA UNICA USADA POR WHOP1, WHOP2, WHOP3, WHOP4 Y WHOP5.   *         
000240**  ANTES DEL PROYECTO DE BODEGA CADA PROGRAMA TENIA SU PROPIA  *         
000250**  COPIA DEL RENGLON (VER RUZ4-OP1/OP2/OP3/OP4 DEL SISTEMA DE  *         
000260**  FARMACIA) -- SE UNIFICO EN UNA SOLA COPIA PARA EVITAR QUE   *         
000270**  SE DESALINEARAN LOS PROGRAMAS AL AGREGAR UN CAMPO.          *         
000280****************************************************************          
000290**  HISTORIAL DE CAMBIOS                                        *         
000300**  --------------------------------------------------------    *         
000310**  2019-03-11  C.RUZ      COPIA INICIAL, LOTE-MAESTRO BEBIDAS  * CR0001  
000320**  2019-04-02  C.RUZ      SE AGREGA LT-MOTIVO-BAJA Y LT-BAJA-EN* CR0004  
000330**  1998-11-30  M.SOTO     AMPLIACION DE ANO A 4 DIGITOS (Y2K)  * Y2K0017 
000340**  1999-01-08  M.SOTO     VERIFICACION CRUCE DE SIGLO EN       * Y2K0017 
000350**               BARRIDO DE CUARENTENA (WHOP3) - VER WHOP3       *        
000360**  2003-06-19  R.PAVEZ    SE AGREGA REDEFINES DE TIMESTAMP      *RP0022  
000370**               PARA SOPORTAR REPORTE DE ESTADISTICAS (WHOP5)  * RP0022  
000380**  2007-09-04  R.PAVEZ    FILLER DE EXPANSION REDUCIDO DE 80    *RP0031  
000390**               A 65 AL AGREGAR LT-ESTADO CON 11 POSICIONES    * RP0031  
000400****************************************************************          
000410                                                                          
000420  01  LT-REGISTRO-LOTE.                                                   
000430*    ---------------------------------------------------------            
000440*    LLAVE PRIMARIA DEL MAESTRO DE LOTES.                                 
000450*    ---------------------------------------------------------            
000460      05  LT-LOTE-ID                      PIC 9(09).                      
000470*    ---------------------------------------------------------            
000480*    NOMBRE DE LA BEBIDA.  POR AHORA EL NEGOCIO SOLO MANEJA               
000490*    "AGUA MINERAL" PERO EL CAMPO NO SE ACORTA A PROPOSITO,               
000500*    EL DIA QUE AGREGUEN UNA SEGUNDA LINEA DE PRODUCTO EL                 
000510*    MAESTRO YA ESTA LISTO.                                               
000520*    ---------------------------------------------------------            
000530      05  LT-NOMBRE                       PIC X(100).                     
000540*    ---------------------------------------------------------            
000550*    UNIDADES (BOTELLAS) EN BODEGA PARA ESTE LOTE.  SIGNADO               
000560*    PORQUE WHOP2 LO DEJA EN CERO AL CONSUMIR EL LOTE ANTES               
000570*    DE BORRARLO, NUNCA DEBE QUEDAR NEGATIVO.                             
000580*    ---------------------------------------------------------            
000590      05  LT-CANTIDAD                     PIC S9(07).                     
000600*    ---------------------------------------------------------            
000610*    FECHAS EN FORMATO AAAAMMDD (CUATRO DIGITOS DE ANO DESDE              
000620*    EL AJUSTE Y2K DE 1998 -- VER HISTORIAL ARRIBA).                      
000630*    ---------------------------------------------------------            
000640      05  LT-FECHA-ELABORACION            PIC 9(08).                      
000650      05  LT-FECHA-VENCIMIENTO            PIC 9(08).                      
000660*    ---------------------------------------------------------            
000670*    TIMESTAMPS DE AUDITORIA, AAAAMMDDHHMMSS.                             
000680*    ---------------------------------------------------------            
000690      05  LT-CREADO-EN                    PIC 9(14).                      
000700      05  LT-ACTUALIZADO-EN               PIC 9(14).                      
000710*    ---------------------------------------------------------            
000720*    ESTADO DEL CICLO DE VIDA DEL LOTE.                                   
000730*    ---------------------------------------------------------            
000740      05  LT-ESTADO                       PIC X(11).                      
000750          88  LT-ESTADO-NORMAL            VALUE "NORMAL".                 
000760          88  LT-ESTADO-CUARENTENA        VALUE "QUARANTINED".            
000770          88  LT-ESTADO-BAJA              VALUE "DISPOSED".               
000780*    ---------------------------------------------------------            
000790*    DATOS DE LA BAJA (SOLO VALIDOS CUANDO LT-ESTADO-BAJA).               
000800*    ---------------------------------------------------------            
000810      05  LT-MOTIVO-BAJA                  PIC X(500).                     
000820      05  LT-BAJA-EN                      PIC 9(14).                      
000830*    ---------------------------------------------------------            
000840*    RELLENO DE EXPANSION -- NO CONSUMIR SIN SUBIR EL NUMERO              
000850*    DE CAMBIO EN EL HISTORIAL DE ARRIBA.                                 
000860*    ---------------------------------------------------------            
000870      05  FILLER                          PIC X(65).                      
000880                                                                          
000890****************************************************************          
000900**  REDEFINES DE FECHA DE VENCIMIENTO EN ANO/MES/DIA, PARA LA  *          
000910**  CASCADA DE COMPARACION QUE USAN WHOP3 (BARRIDO) Y WHOP5    *          
000920**  (REPORTE) -- MISMA TECNICA QUE USABA RUZ4-OP4 CONTRA EL    *          
000930**  MAESTRO DE MEDICAMENTOS.                                   *          
000940****************************************************************          
000950  01  LT-FECHA-VENC-R REDEFINES LT-REGISTRO-LOTE.                         
000960      05  FILLER                          PIC X(09).                      
000970      05  FILLER                          PIC X(100).                     
000980      05  FILLER                          PIC X(07).                      
000990      05  FILLER                          PIC X(08).                      
001000      05  LT-VENC-GRUPO.                                                  
001010          10  LT-VENC-ANO                 PIC 9(04).                      
001020          10  LT-VENC-MES                 PIC 9(02).                      
001030          10  LT-VENC-DIA                 PIC 9(02).                      
001040      05  FILLER                          PIC X(618).                     
001050                                                                          
001060****************************************************************          
001070**  REDEFINES DE FECHA DE ELABORACION EN ANO/MES/DIA.          *          
001080****************************************************************          
001090  01  LT-FECHA-ELAB-R REDEFINES LT-REGISTRO-LOTE.                         
001100      05  FILLER                          PIC X(09).                      
001110      05  FILLER                          PIC X(100).                     
001120      05  FILLER                          PIC X(07).                      
001130      05  LT-ELAB-GRUPO.                                                  
001140          10  LT-ELAB-ANO                 PIC 9(04).                      
001150          10  LT-ELAB-MES                 PIC 9(02).                      
001160          10  LT-ELAB-DIA                 PIC 9(02).                      
001170      05  FILLER                          PIC X(626).                     
001180                                                                          
001190****************************************************************          
001200**  REDEFINES DEL TIMESTAMP DE CREACION EN FECHA/HORA SEPARADAS*          
001210**  -- AGREGADO POR R.PAVEZ PARA EL REPORTE DE ESTADISTICAS,   *          
001220**  VER HISTORIAL DE CAMBIOS ARRIBA (2003-06-19).              *          
001230****************************************************************          
001240  01  LT-CREADO-R REDEFINES LT-REGISTRO-LOTE.                             
001250      05  FILLER                          PIC X(09).                      
001260      05  FILLER                          PIC X(100).                     
001270      05  FILLER                          PIC X(07).                      
001280      05  FILLER                          PIC X(16).                      
001290      05  LT-CREADO-GRUPO.                                                
001300          10  LT-CREADO-FECHA             PIC 9(08).                      
001310          10  LT-CREADO-HORA              PIC 9(06).                      
001320      05  FILLER                          PIC X(604).                     
