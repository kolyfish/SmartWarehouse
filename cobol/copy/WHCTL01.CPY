000100*****************************************************************         
000110**  WHCTL01                                                               
000120**  BODEGA DE BEBIDAS  --  REGISTRO DE CONTROL DE LOTE-ID       *         
000130**  (LOTE-CONTROL / LC-REGISTRO-CONTROL)                        *         
000140*****************************************************************         
000150**  ARCHIVO DE UN SOLO REGISTRO QUE GUARDA EL PROXIMO LOTE-ID   *         
000160**  A ASIGNAR EN EL INGRESO (WHOP1).  REEMPLAZA LA TECNICA DE   *         
000170**  RUZ4-OP1/OP2 DE "LEER HASTA EOF Y CONTAR" PARA SACAR EL     *         
000180**  CORRELATIVO -- CON EL MAESTRO DE LOTES CRECIENDO DIA A DIA  *         
000190**  ESE BARRIDO COMPLETO EN CADA INGRESO SE VOLVIO DEMASIADO    *         
000200**  LENTO, VER HISTORIAL 1996-02-20 MAS ABAJO.                  *         
000210*****************************************************************         
000220**  HISTORIAL DE CAMBIOS                                                  
000230**  --------------------------------------------------------              
000240**  1987-03-02  C.RUZ      COPIA INICIAL (RUZCREA3, VENCIDOS)     CR0001  
000250**  1996-02-20  M.SOTO     REDISENADO COMO CONTROL DE LOTE-ID     MS0011  
000260**               PARA EL PROYECTO DE BODEGA DE BEBIDAS -- YA      MS0011  
000270**               NO GUARDA VENCIDOS, GUARDA EL CORRELATIVO        MS0011  
000280**  2004-08-17  R.PAVEZ    SE AGREGA LC-ULTIMA-ASIGNACION PARA    RP0040  
000290**               AUDITAR CUANDO SE ASIGNO EL ULTIMO LOTE-ID       RP0040  
000300*****************************************************************         
000310                                                                          
000320  01  LC-REGISTRO-CONTROL.                                                
000330      05  LC-CLAVE                        PIC X(01).                      
000340      05  LC-SIGUIENTE-LOTE-ID            PIC 9(09).                      
000350      05  LC-ULTIMA-ASIGNACION            PIC 9(08).                      
000360      05  FILLER                          PIC X(12).                      
000370                                                                          
000380*****************************************************************         
000390**  REDEFINES PARA DESPLEGAR EL CORRELATIVO EN CONSOLA DURANTE *          
000400**  LAS PRUEBAS DE INGRESO (VER WHOP1, 2000-ASIGNAR-LOTE-ID).  *          
000410*****************************************************************         
000420  01  LC-REGISTRO-CONTROL-R REDEFINES LC-REGISTRO-CONTROL.                
000430      05  FILLER                          PIC X(01).                      
000440      05  LC-SIGUIENTE-EDITADO            PIC Z(08)9.                     
000450      05  FILLER                          PIC X(20).                      
000460*****************************************************************         
000470**  REDEFINES DE LA FECHA DE ULTIMA ASIGNACION EN ANO/MES/DIA,  *         
000480**  AGREGADA JUNTO CON LC-ULTIMA-ASIGNACION (VER HISTORIAL).    *         
000490*****************************************************************         
000500  01  LC-FECHA-ASIG-R REDEFINES LC-REGISTRO-CONTROL.                      
000510      05  FILLER                          PIC X(10).                      
000520      05  LC-UA-GRUPO.                                                    
000530          10  LC-UA-ANO                   PIC 9(04).                      
000540          10  LC-UA-MES                   PIC 9(02).                      
000550          10  LC-UA-DIA                   PIC 9(02).                      
000560      05  FILLER                          PIC X(12).                      
000570*****************************************************************         
000580**  REDEFINES CRUDO DE 30 POSICIONES PARA VOLCADOS DE CONSOLA   *         
000590**  DURANTE DIAGNOSTICO (PRACTICA DEL DEPTO, VER WHLOT01).      *         
000600*****************************************************************         
000610  01  LC-REGISTRO-CONTROL-RAW REDEFINES LC-REGISTRO-CONTROL.              
000620      05  LC-RAW-TEXTO                    PIC X(30).                      
