000100  IDENTIFICATION DIVISION.                                                
000110  PROGRAM-ID.    WHDRIVE.                                                 
000120  AUTHOR.        CLAUDIO RUZ.                                             
000130  INSTALLATION.  BODEGAS DEL SUR LTDA. - DEPTO DE SISTEMAS.               
000140  DATE-WRITTEN.  MARZO 1987.                                              
000150  DATE-COMPILED.                                                          
000160  SECURITY.      USO INTERNO - DEPTO DE SISTEMAS UNICAMENTE.              
000170****************************************************************          
000180**  WHDRIVE -- CONDUCTOR DEL CICLO BATCH DE BODEGA DE BEBIDAS   *         
000190**                                                               *        
000200**  REEMPLAZA AL ANTIGUO MENU4RUZ (MENU DE PANTALLA DEL SISTEMA *         
000210**  DE FARMACIA).  EN UN PROCESO BATCH NOCTURNO NO HAY OPERADOR *         
000220**  FRENTE A LA PANTALLA QUE ELIJA UNA OPCION -- EL CONDUCTOR   *         
000230**  EJECUTA SIEMPRE LAS CINCO FASES, EN ORDEN, SOBRE LOS        *         
000240**  ARCHIVOS DE TRANSACCIONES DEL DIA.                          *         
000250**                                                               *        
000260**  FASE 1 (WHOP1) INGRESO DE LOTES (COMPRA)                    *         
000270**  FASE 2 (WHOP2) EGRESO DE LOTES POR FIFO DE VENCIMIENTO      *         
000280**  FASE 3 (WHOP3) BARRIDO DE CUARENTENA Y MANTENCION DE LOTES  *         
000290**  FASE 4 (WHOP4) BAJA (DISPOSAL) DE LOTES EN CUARENTENA       *         
000300**  FASE 5 (WHOP5) CONSULTAS, ESTADISTICAS E INFORME DE CIERRE  *         
000310****************************************************************          
000320**  HISTORIAL DE CAMBIOS                                                  
000330**  --------------------------------------------------------              
000340**  1987-03-02  C.RUZ      PROGRAMA INICIAL (MENU4RUZ)            CR0001  
000350**  1987-03-02  C.RUZ      CONVERTIDO A CONDUCTOR BATCH PARA      CR0040  
000360**               EL PROYECTO DE BODEGA DE BEBIDAS -- SE QUITA     CR0040  
000370**               LA SCREEN SECTION, SE AGREGAN LAS 5 FASES        CR0040  
000380**  1998-12-14  M.SOTO     VENTANA DE SIGLO PARA WS-FECHA-SISTEMA Y2K0017 
000390**               (VER 0200-OBTENER-FECHA) - SIN ESTO EL BARRIDO   Y2K0017 
000400**               DE CUARENTENA QUEDABA MAL DESDE EL 2000          Y2K0017 
000410**  2011-07-05  R.PAVEZ    SE AGREGA CONTADOR DE FASES EJECUTADAS RP0058  
000420**               PARA EL LOG DE OPERACIONES (WS-CONT-FASES)       RP0058  
000421**  2014-11-03  R.PAVEZ    SE CAMBIA LA VENTANA DE SIGLO A GO TO  RP0091  
000422**               (0200-OBTENER-FECHA) Y EL CONTADOR DE FASES A    RP0091  
000423**               ITEM 77 INDEPENDIENTE, AL ESTILO ANTIGUO         RP0091  
000430****************************************************************          
000440  ENVIRONMENT DIVISION.                                                   
000450  CONFIGURATION SECTION.                                                  
000460  SOURCE-COMPUTER.  IBM-4341.                                             
000470  OBJECT-COMPUTER.  IBM-4341.                                             
000480  SPECIAL-NAMES.                                                          
000490      C01 IS TOP-OF-FORM                                                  
000500      CLASS NUMERICA-VALIDA IS "0" THRU "9".                              
000510  DATA DIVISION.                                                          
000520  WORKING-STORAGE SECTION.                                                
000530*---------------------------------------------------------------          
000540*   FECHA DE SISTEMA Y FECHA DE CORRIDA EXPANDIDA A 4 DIGITOS.            
000550*---------------------------------------------------------------          
000560  01  WS-FECHA-DATOS.                                                     
000570      05  WS-FECHA-SISTEMA          PIC 9(06).                            
000580      05  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                  
000590          10  WS-FS-ANO             PIC 9(02).                            
000600          10  WS-FS-MES             PIC 9(02).                            
000610          10  WS-FS-DIA             PIC 9(02).                            
000620      05  WS-FECHA-CORRIDA          PIC 9(08).                            
000630      05  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.                  
000640          10  WS-FC-SIGLO           PIC 9(02).                            
000650          10  WS-FC-ANO             PIC 9(02).                            
000660          10  WS-FC-MES             PIC 9(02).                            
000670          10  WS-FC-DIA             PIC 9(02).                            
000680      05  WS-HORA-SISTEMA           PIC 9(08).                            
000690      05  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.                    
000700          10  WS-HS-HORA            PIC 9(02).                            
000710          10  WS-HS-MINUTO          PIC 9(02).                            
000720          10  WS-HS-SEGUNDO         PIC 9(02).                            
000730          10  WS-HS-CENTESIMA       PIC 9(02).                            
000740      05  FILLER                    PIC X(10).                            
000750*---------------------------------------------------------------          
000760*   CONTADOR DE FASES EJECUTADAS, LLEVADO COMO ITEM INDEPENDIENTE         
000765*   (77) AL ESTILO DE LOS PROGRAMAS ANTIGUOS DEL DEPTO.           RP0061  
000770*---------------------------------------------------------------          
000780  77  WS-CONT-FASES                 PIC 9(02) COMP VALUE 0.               
000810  LINKAGE SECTION.                                                        
000820  PROCEDURE DIVISION.                                                     
000830******************************************************************        
000840  0100-INICIO.                                                            
000850      PERFORM 0200-OBTENER-FECHA THRU 0200-EXIT.                          
000860      PERFORM 0300-EJECUTAR-CICLO THRU 0300-EXIT.                         
000870      PERFORM 0900-FIN THRU 0900-EXIT.                                    
000880  0100-EXIT.                                                              
000890      EXIT.                                                               
000900******************************************************************        
000910*   OBTIENE LA FECHA DE SISTEMA Y LA EXPANDE A CCYYMMDD.  LA              
000920*   VENTANA DE SIGLO SE APLICA IGUAL QUE EN EL MAESTRO DE LOTES           
000930*   (WHLOT01, HISTORIAL 1998-11-30): AAAA < 50 ES 20AA, AAAA              
000940*   >= 50 ES 19AA.  LA BODEGA NO OPERA ANTES DE 1950.                     
000950******************************************************************        
000960  0200-OBTENER-FECHA.                                                     
000970      ACCEPT WS-FECHA-SISTEMA FROM DATE.                                  
000980      ACCEPT WS-HORA-SISTEMA FROM TIME.                                   
000990      MOVE WS-FS-MES TO WS-FC-MES.                                        
001000      MOVE WS-FS-DIA TO WS-FC-DIA.                                        
001010      MOVE WS-FS-ANO TO WS-FC-ANO.                                        
001015      IF WS-FS-ANO < 50 THEN GO TO 0200-SIGLO-VEINTIUNO.                  
001020      MOVE 19 TO WS-FC-SIGLO.                                             
001025      GO TO 0200-EXIT.                                                    
001030  0200-SIGLO-VEINTIUNO.                                                   
001040      MOVE 20 TO WS-FC-SIGLO.                                             
001070  0200-EXIT.                                                              
001080      EXIT.                                                               
001090******************************************************************        
001100*   LAS CINCO FASES DEL CICLO, EN ORDEN FIJO.  CADA FASE RECIBE           
001110*   LA FECHA DE CORRIDA Y ABRE/CIERRA SUS PROPIOS ARCHIVOS -- EL          
001120*   CONDUCTOR NO TOCA NINGUN ARCHIVO DIRECTAMENTE.                        
001130******************************************************************        
001140  0300-EJECUTAR-CICLO.                                                    
001150      CALL "WHOP1" USING WS-FECHA-CORRIDA.                                
001160      ADD 1 TO WS-CONT-FASES.                                             
001170      CALL "WHOP2" USING WS-FECHA-CORRIDA.                                
001180      ADD 1 TO WS-CONT-FASES.                                             
001190      CALL "WHOP3" USING WS-FECHA-CORRIDA.                                
001200      ADD 1 TO WS-CONT-FASES.                                             
001210      CALL "WHOP4" USING WS-FECHA-CORRIDA.                                
001220      ADD 1 TO WS-CONT-FASES.                                             
001230      CALL "WHOP5" USING WS-FECHA-CORRIDA.                                
001240      ADD 1 TO WS-CONT-FASES.                                             
001250  0300-EXIT.                                                              
001260      EXIT.                                                               
001270******************************************************************        
001280  0900-FIN.                                                               
001290      DISPLAY "WHDRIVE - FASES EJECUTADAS: " WS-CONT-FASES.               
001300      STOP RUN.                                                           
001310  0900-EXIT.                                                              
001320      EXIT.                                                               
